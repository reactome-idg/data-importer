000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  PROVDAO.                                                    
000400 AUTHOR. T GUNDERSON.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 07/21/97.                                                  
000700 DATE-COMPILED. 07/21/97.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*                                                                         
001000*REMARKS.                                                                 
001100*    CALLED ONCE PER OPERATION BY ANY JOB THAT NEEDS TO LOOK UP           
001200*    OR RECORD A DATA-SOURCE PROVENANCE ROW - GET-BY-ID, GET-BY-          
001300*    NAME OR ADD-WITH-DEDUP.  THE CALLER DRIVES THE SEQUENCE:             
001400*    CALL WITH OP "S" ONCE AT JOB START, THEN ANY NUMBER OF "I",          
001500*    "N" OR "A" CALLS, THEN OP "T" ONCE AT JOB END.                       
001600*    THIS BOX HAS NO ISAM AVAILABLE FOR A NEW FILE SO THE STORE           
001700*    IS A RELATIVE FILE - THE RELATIVE RECORD NUMBER DOUBLES AS           
001800*    THE SURROGATE PROVENANCE-ID, SAME TRICK THIS SHOP USED ON            
001900*    THE OLD SCRATCH-COUNTER FILES.                                       
002000*-----------------------------------------------------------------        
002100* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
002200*-----------------------------------------------------------------        
002300* T GUNDERSON          07/21/97  - ORIGINAL VERSION                       
002400* A KOVACS             11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
002500*                                  FIELDS IN THIS PROGRAM, NO             
002600*                                  CHANGE REQUIRED                        
002700* A KOVACS             04/02/03  - REQ# RQ2281 - ADD NOW CHECKS           
002800*                                  BIOLOGICAL-ENTITY TOO, NOT JUST        
002900*                                  NAME/URL/CATEGORY, PER DATA-           
003000*                                  GOVERNANCE REVIEW                      
003100* R DELACRUZ           09/15/03  - REQ# RQ2401 - PROVENANCE-RECORD        
003200*                                  MOVED TO THE LINKAGE SECTION           
003300*                                  WHERE A CALL PARAMETER BELONGS         
003400*                                  (SEE COPYBOOK PROVMSTR FOR THE         
003500*                                  ON-DISK ROW THAT STAYS BEHIND          
003600*                                  IN WORKING-STORAGE); DROPPED           
003700*                                  THE DELETED-SW SWITCHES - NOT          
003800*                                  IN THE ORIGINAL DESIGN AND NO          
003900*                                  CALLER EVER SET ONE TO "Y"             
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT SYSOUT                                                        
005000     ASSIGN TO UT-S-SYSOUT                                                
005100       ORGANIZATION IS SEQUENTIAL.                                        
005200*                                                                         
005300     SELECT PROVMSTR                                                      
005400     ASSIGN TO PROVMSTR                                                   
005500       ORGANIZATION IS RELATIVE                                           
005600       ACCESS MODE IS DYNAMIC                                             
005700       RELATIVE KEY IS WS-PROV-REL-KEY                                    
005800       FILE STATUS IS PROVMSTR-STATUS.                                    
005900*                                                                         
006000     SELECT PROVNAME-MATCHES                                              
006100     ASSIGN TO UT-S-PRVNAME                                               
006200       ORGANIZATION IS SEQUENTIAL                                         
006300       FILE STATUS IS PNFCODE.                                            
006400*                                                                         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  SYSOUT                                                               
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORD CONTAINS 130 CHARACTERS                                       
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     DATA RECORD IS SYSOUT-REC.                                           
007300 01  SYSOUT-REC                     PIC X(130).                           
007400*                                                                         
007500*  RELATIVE FILE OF PROVENANCE ROWS - ONE ROW PER DATASET/SOURCE          
007600*  EVER RECORDED.  SEE COPY PROVMSTR BELOW FOR THE REAL LAYOUT -          
007700*  THE FD RECORD HERE IS JUST A SKELETON, LIKE THE OLD PATMSTR FD.        
007800 FD  PROVMSTR                                                             
007900     RECORD CONTAINS 499 CHARACTERS                                       
008000     DATA RECORD IS PROVMSTR-FD-REC.                                      
008100 01  PROVMSTR-FD-REC.                                                     
008200     05  PROVMSTR-FD-ID             PIC 9(9).                             
008300     05  FILLER                     PIC X(490).                           
008400*                                                                         
008500*  ONE ROW PER NAME MATCH FOUND BY A GET-BY-NAME CALL, WRITTEN            
008600*  FRESH EVERY CALL.  CALLER READS THIS BACK SEQUENTIALLY.                
008700 FD  PROVNAME-MATCHES                                                     
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     RECORD CONTAINS 499 CHARACTERS                                       
009100     BLOCK CONTAINS 0 RECORDS                                             
009200     DATA RECORD IS PROVNAME-MATCH-REC.                                   
009300 01  PROVNAME-MATCH-REC             PIC X(499).                           
009400*                                                                         
009500 WORKING-STORAGE SECTION.                                                 
009600 01  FILE-STATUS-CODES.                                                   
009700     05  PROVMSTR-STATUS            PIC X(2).                             
009800         88  RECORD-FOUND               VALUE "00".                       
009900         88  RECORD-NOT-ON-FILE         VALUE "23".                       
010000         88  FILE-OPENED-EMPTY          VALUE "05".                       
010100     05  PNFCODE                    PIC X(2).                             
010200         88  CODE-WRITE                 VALUE SPACES.                     
010300*                                                                         
010400 01  MISC-FIELDS.                                                         
010500     05  WS-CALLS-MADE              PIC 9(7) COMP VALUE ZERO.             
010600     05  WS-PROV-REL-KEY            PIC 9(9) COMP.                        
010700     05  WS-HIGH-REL-KEY            PIC 9(9) COMP VALUE ZERO.             
010800     05  WS-NEXT-PROV-ID            PIC 9(9) COMP VALUE ZERO.             
010900     05  WS-DUP-REL-KEY             PIC 9(9) COMP VALUE ZERO.             
011000     05  WS-MATCH-COUNT             PIC 9(5) COMP VALUE ZERO.             
011100     05  MORE-PROV-ROWS-SW          PIC X(1) VALUE "Y".                   
011200         88  NO-MORE-PROV-ROWS          VALUE "N".                        
011300     05  FILLER                     PIC X(10).                            
011400*                                                                         
011500*  RDELACRUZ 09/15/03 - REQ# RQ2401 - COPY PROVREC USED TO LIVE    RDC0915
011600*  RIGHT HERE AND BRING PROVENANCE-RECORD IN AS A WORKING-         RDC0915
011700*  STORAGE ITEM, BUT IT IS A CALL PARAMETER AND BELONGS IN         RDC0915
011800*  LINKAGE - SEE BELOW.  THIS COPY NOW ONLY BRINGS IN THE ON-      RDC0915
011900*  DISK ROW SHAPE.                                                 RDC0915
012000 COPY PROVMSTR.                                                           
012100*                                                                         
012200*  AKOVACS 04/02/03 - SAME NAME+URL SHORTCUT AS PROVENANCE-        AKO0402
012300*  RECORD-KEY-VIEW BUT OVER THE ON-DISK ROW, SO 350-SCAN-FOR-      AKO0402
012400*  DUP CAN RULE OUT MOST ROWS WITHOUT TOUCHING CATEGORY OR         AKO0402
012500*  BIOLOGICAL-ENTITY AT ALL.                                       AKO0402
012600 01  PROVMSTR-REC-KEY-VIEW REDEFINES PROVMSTR-REC.                        
012700     05  PM-KEY-VIEW-ID             PIC 9(9).                             
012800     05  PM-KEY-VIEW-NAME-AND-URL   PIC X(300).                           
012900     05  FILLER                     PIC X(190).                           
013000*                                                                         
013100 COPY PPIABEND.                                                           
013200*                                                                         
013300 LINKAGE SECTION.                                                         
013400 01  PROV-DAO-REQUEST-REC.                                                
013500     05  PROV-OP-SW                 PIC X(1).                             
013600         88  PROV-OP-INIT               VALUE "S".                        
013700         88  PROV-OP-GET-BY-ID          VALUE "I".                        
013800         88  PROV-OP-GET-BY-NAME        VALUE "N".                        
013900         88  PROV-OP-ADD                VALUE "A".                        
014000         88  PROV-OP-TERM               VALUE "T".                        
014100     05  PROV-REQ-ID                PIC 9(9).                             
014200     05  PROV-REQ-NAME              PIC X(100).                           
014300     05  PROV-REQ-URL               PIC X(200).                           
014400     05  PROV-REQ-CATEGORY          PIC X(50).                            
014500     05  PROV-REQ-BIOLOGICAL-ENTITY PIC X(50).                            
014600     05  PROV-FOUND-SW              PIC X(1).                             
014700         88  PROV-RECORD-WAS-FOUND      VALUE "Y".                        
014800         88  PROV-RECORD-NOT-FOUND      VALUE "N".                        
014900     05  FILLER                     PIC X(40).                            
015000*                                                                         
015100*  TGUNDERSON 07/21/97 - COMBINED NAME+URL VIEW OF THE REQUEST,           
015200*  COMPARED AGAINST PM-KEY-VIEW-NAME-AND-URL IN ONE SHOT BEFORE           
015300*  THE ADD OPERATION BOTHERS WITH CATEGORY/BIOLOGICAL-ENTITY.             
015400 01  PROV-REQ-NAME-URL-VIEW REDEFINES PROV-DAO-REQUEST-REC.               
015500     05  FILLER                     PIC X(10).                            
015600     05  PROV-REQ-NAME-AND-URL      PIC X(300).                           
015700     05  FILLER                     PIC X(141).                           
015800*                                                                         
015900*  AKOVACS 05/11/02 - OP+ID-ONLY VIEW FOR THE TRACE DISPLAY WHEN   AKO0511
016000*  THE OPERATOR TURNS ON UPSI-1, NO NEED TO DUMP ALL 451 BYTES.    AKO0511
016100 01  PROV-REQ-TRACE-VIEW REDEFINES PROV-DAO-REQUEST-REC.                  
016200     05  PROV-REQ-TRACE-OP          PIC X(1).                             
016300     05  PROV-REQ-TRACE-ID          PIC 9(9).                             
016400     05  FILLER                     PIC X(441).                           
016500*                                                                         
016600*  RDELACRUZ 09/15/03 - REQ# RQ2401 - PROVENANCE-RECORD IS NAMED   RDC0915
016700*  IN THE PROCEDURE DIVISION USING BELOW, SO IT HAS TO BE          RDC0915
016800*  DECLARED HERE IN LINKAGE, NOT BACK IN WORKING-STORAGE WHERE     RDC0915
016900*  THE OLD COPY STATEMENT LEFT IT.                                 RDC0915
017000 COPY PROVREC.                                                            
017100*                                                                         
017200 01  RETURN-CD                      PIC 9(4) COMP.                        
017300*                                                                         
017400 PROCEDURE DIVISION USING PROV-DAO-REQUEST-REC, PROVENANCE-RECORD,        
017500         RETURN-CD.                                                       
017600     ADD 1 TO WS-CALLS-MADE.                                              
017700     IF PROV-OP-INIT                                                      
017800         PERFORM 050-INIT-AND-SCAN THRU 050-EXIT                          
017900     ELSE IF PROV-OP-GET-BY-ID                                            
018000         PERFORM 100-GET-BY-ID THRU 100-EXIT                              
018100     ELSE IF PROV-OP-GET-BY-NAME                                          
018200         PERFORM 200-GET-BY-NAME THRU 200-EXIT                            
018300     ELSE IF PROV-OP-ADD                                                  
018400         PERFORM 300-ADD-WITH-DEDUP THRU 300-EXIT                         
018500     ELSE IF PROV-OP-TERM                                                 
018600         PERFORM 700-CLOSE-FILES THRU 700-EXIT.                           
018700     MOVE ZERO TO RETURN-CD.                                              
018800     GOBACK.                                                              
018900*                                                                         
019000 050-INIT-AND-SCAN.                                                       
019100     OPEN I-O PROVMSTR.                                                   
019200     IF NOT RECORD-FOUND AND NOT FILE-OPENED-EMPTY                        
019300         MOVE "** PROVDAO UNABLE TO OPEN PROVMSTR" TO ABEND-REASON        
019400         GO TO 1000-ABEND-RTN.                                            
019500     MOVE ZERO TO WS-HIGH-REL-KEY.                                        
019600     MOVE 1 TO WS-PROV-REL-KEY.                                           
019700     MOVE "Y" TO MORE-PROV-ROWS-SW.                                       
019800     PERFORM 060-SCAN-ONE-ROW THRU 060-EXIT                               
019900             UNTIL NO-MORE-PROV-ROWS.                                     
020000     MOVE WS-HIGH-REL-KEY TO WS-NEXT-PROV-ID.                             
020100     ADD 1 TO WS-NEXT-PROV-ID.                                            
020200 050-EXIT.                                                                
020300     EXIT.                                                                
020400*                                                                         
020500 060-SCAN-ONE-ROW.                                                        
020600     READ PROVMSTR NEXT RECORD INTO PROVMSTR-REC                          
020700         AT END                                                           
020800             MOVE "N" TO MORE-PROV-ROWS-SW                                
020900             GO TO 060-EXIT                                               
021000     END-READ.                                                            
021100     ADD 1 TO WS-HIGH-REL-KEY.                                            
021200 060-EXIT.                                                                
021300     EXIT.                                                                
021400*                                                                         
021500 100-GET-BY-ID.                                                           
021600     INITIALIZE PROVENANCE-RECORD.                                        
021700     MOVE PROV-REQ-ID TO WS-PROV-REL-KEY.                                 
021800     READ PROVMSTR INTO PROVMSTR-REC                                      
021900         INVALID KEY                                                      
022000             SET PROV-RECORD-NOT-FOUND TO TRUE                            
022100             GO TO 100-EXIT                                               
022200     END-READ.                                                            
022300     SET PROV-RECORD-WAS-FOUND TO TRUE.                                   
022400     PERFORM 150-MOVE-MSTR-TO-OUT THRU 150-EXIT.                          
022500 100-EXIT.                                                                
022600     EXIT.                                                                
022700*                                                                         
022800*  SHARED MOVE FOR GET-BY-ID, GET-BY-NAME'S SOLE MATCH USE AND            
022900*  ADD'S EXISTING-ROW RETURN.                                             
023000 150-MOVE-MSTR-TO-OUT.                                                    
023100     MOVE PM-PROV-ID TO PROV-ID.                                          
023200     MOVE PM-PROV-NAME TO PROV-NAME.                                      
023300     MOVE PM-PROV-URL TO PROV-URL.                                        
023400     MOVE PM-PROV-CATEGORY TO PROV-CATEGORY.                              
023500     MOVE PM-PROV-BIOLOGICAL-ENTITY TO PROV-BIOLOGICAL-ENTITY.            
023600 150-EXIT.                                                                
023700     EXIT.                                                                
023800*                                                                         
023900 200-GET-BY-NAME.                                                         
024000     MOVE ZERO TO WS-MATCH-COUNT.                                         
024100     OPEN OUTPUT PROVNAME-MATCHES.                                        
024200     MOVE 1 TO WS-PROV-REL-KEY.                                           
024300     PERFORM 250-SCAN-FOR-NAME THRU 250-EXIT                              
024400             UNTIL WS-PROV-REL-KEY > WS-HIGH-REL-KEY.                     
024500     CLOSE PROVNAME-MATCHES.                                              
024600     IF WS-MATCH-COUNT = ZERO                                             
024700         SET PROV-RECORD-NOT-FOUND TO TRUE                                
024800     ELSE                                                                 
024900         SET PROV-RECORD-WAS-FOUND TO TRUE.                               
025000 200-EXIT.                                                                
025100     EXIT.                                                                
025200*                                                                         
025300*  RDELACRUZ 09/15/03 - REQ# RQ2401 - DROPPED THE ACTIVE-ROW       RDC0915
025400*  CHECK - GET-BY-NAME HAS NO SUCH FILTER, AND NOTHING EVER SET    RDC0915
025500*  THE SWITCH ON THIS RECORD ANYWAY.                               RDC0915
025600 250-SCAN-FOR-NAME.                                                       
025700     READ PROVMSTR INTO PROVMSTR-REC                                      
025800         INVALID KEY                                                      
025900             GO TO 260-BUMP-NAME-KEY                                      
026000     END-READ.                                                            
026100     IF PM-PROV-NAME = PROV-REQ-NAME                                      
026200         WRITE PROVNAME-MATCH-REC FROM PROVMSTR-REC                       
026300         ADD 1 TO WS-MATCH-COUNT.                                         
026400 260-BUMP-NAME-KEY.                                                       
026500     ADD 1 TO WS-PROV-REL-KEY.                                            
026600 250-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 300-ADD-WITH-DEDUP.                                                      
027000     MOVE ZERO TO WS-DUP-REL-KEY.                                         
027100     MOVE 1 TO WS-PROV-REL-KEY.                                           
027200     PERFORM 350-SCAN-FOR-DUP THRU 350-EXIT                               
027300             UNTIL WS-PROV-REL-KEY > WS-HIGH-REL-KEY                      
027400             OR WS-DUP-REL-KEY NOT = ZERO.                                
027500     IF WS-DUP-REL-KEY NOT = ZERO                                         
027600         MOVE WS-DUP-REL-KEY TO WS-PROV-REL-KEY                           
027700         READ PROVMSTR INTO PROVMSTR-REC                                  
027800         PERFORM 150-MOVE-MSTR-TO-OUT THRU 150-EXIT                       
027900         SET PROV-RECORD-WAS-FOUND TO TRUE                                
028000     ELSE                                                                 
028100         PERFORM 380-INSERT-NEW-ROW THRU 380-EXIT                         
028200         SET PROV-RECORD-NOT-FOUND TO TRUE.                               
028300 300-EXIT.                                                                
028400     EXIT.                                                                
028500*                                                                         
028600*  RDELACRUZ 09/15/03 - REQ# RQ2401 - DROPPED THE ACTIVE-ROW       RDC0915
028700*  CHECK - THE DEDUP KEY IS NAME/URL/CATEGORY/BIOLOGICAL-ENTITY    RDC0915
028800*  ONLY, PER DATA-GOVERNANCE, NOTHING ELSE.                        RDC0915
028900 350-SCAN-FOR-DUP.                                                        
029000     READ PROVMSTR INTO PROVMSTR-REC                                      
029100         INVALID KEY                                                      
029200             GO TO 360-BUMP-DUP-KEY                                       
029300     END-READ.                                                            
029400     IF PM-KEY-VIEW-NAME-AND-URL = PROV-REQ-NAME-AND-URL                  
029500     AND PM-PROV-CATEGORY = PROV-REQ-CATEGORY                             
029600     AND PM-PROV-BIOLOGICAL-ENTITY = PROV-REQ-BIOLOGICAL-ENTITY           
029700         MOVE WS-PROV-REL-KEY TO WS-DUP-REL-KEY.                          
029800 360-BUMP-DUP-KEY.                                                        
029900     ADD 1 TO WS-PROV-REL-KEY.                                            
030000 350-EXIT.                                                                
030100     EXIT.                                                                
030200*                                                                         
030300 380-INSERT-NEW-ROW.                                                      
030400     MOVE WS-NEXT-PROV-ID TO PM-PROV-ID.                                  
030500     MOVE PROV-REQ-NAME TO PM-PROV-NAME.                                  
030600     MOVE PROV-REQ-URL TO PM-PROV-URL.                                    
030700     MOVE PROV-REQ-CATEGORY TO PM-PROV-CATEGORY.                          
030800     MOVE PROV-REQ-BIOLOGICAL-ENTITY TO PM-PROV-BIOLOGICAL-ENTITY.        
030900     MOVE WS-NEXT-PROV-ID TO WS-PROV-REL-KEY.                             
031000     WRITE PROVMSTR-REC                                                   
031100         INVALID KEY                                                      
031200             MOVE "** PROVDAO UNABLE TO WRITE NEW ROW" TO                 
031300                 ABEND-REASON                                             
031400             GO TO 1000-ABEND-RTN                                         
031500     END-WRITE.                                                           
031600     ADD 1 TO WS-HIGH-REL-KEY.                                            
031700     ADD 1 TO WS-NEXT-PROV-ID.                                            
031800     PERFORM 150-MOVE-MSTR-TO-OUT THRU 150-EXIT.                          
031900 380-EXIT.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200 700-CLOSE-FILES.                                                         
032300     CLOSE PROVMSTR.                                                      
032400 700-EXIT.                                                                
032500     EXIT.                                                                
032600*                                                                         
032700 1000-ABEND-RTN.                                                          
032800     MOVE "PROVDAO " TO ABEND-PGM-ID.                                     
032900     OPEN OUTPUT SYSOUT.                                                  
033000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
033100     CLOSE SYSOUT.                                                        
033200     DISPLAY "*** ABNORMAL END OF JOB-PROVDAO ***" UPON CONSOLE.          
033300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
