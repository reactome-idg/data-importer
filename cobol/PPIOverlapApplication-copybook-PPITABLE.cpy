000100*****************************************************************         
000200*PPIOverlapApplication - COPYBOOK PPITABLE                                
000300*WORKING-STORAGE OCCURS TABLES USED BY PPIOVRLP AND PPIMAPHM TO           
000400*HOLD THE OVERLAP/REMAINDER RESULT SETS COMPUTED BY THE                   
000500*CROSS-REFERENCE LOGIC BELOW - THIS SHOP HAS NO HASH                      
000600*TABLE VERB SO EVERY SET IS A SORTED/SCANNED OCCURS TABLE.                
000700*-----------------------------------------------------------------        
000800* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
000900*-----------------------------------------------------------------        
001000* J SAYLES             01/09/95  - ORIGINAL TABLE SIZES                   
001100* J SAYLES             09/30/96  - RAISED PPI-MAX-ROWS 3000 TO            
001200*                                  6000, RAN OUT OF ROOM ON THE           
001300*                                  FULL-GENOME STRINGDB FEED              
001400* T GUNDERSON          03/02/98  - ADDED ORTHOLOG/MAPPED TABLES           
001500*                                  FOR THE MAP-TO-HUMAN JOB               
001600* T GUNDERSON          11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
001700*                                  FIELDS IN THIS COPYBOOK, NO            
001800*                                  CHANGE REQUIRED                        
001900* A KOVACS             05/11/02  - REQ# RQ1140 - RAISED MAP-MAX-          
002000*                                  ROWS FOR THE ENTREZ CROSS-             
002100*                                  PRODUCT EXPANSION                      
002110* R DELACRUZ           09/15/03  - REQ# RQ2402 - ADDED A                  
002120*                                  SECOND INDEX (SU-JDX) TO               
002130*                                  STRING-UNIPROT-MAP-TABLE FOR           
002140*                                  THE NESTED CROSS-PRODUCT SCAN          
002150*                                  IN PPIOVRLP                            
002200*****************************************************************         
002300 01  PPI-TABLE-LIMITS.                                                    
002400     05  PPI-MAX-ROWS             PIC 9(5) COMP VALUE 6000.               
002500     05  MAP-MAX-ROWS             PIC 9(5) COMP VALUE 12000.              
002600*                                                                         
002700*  PPIS-WITH-EXPERIMENTS SET, LOADED FROM PROTEIN-LINKS BEFORE THE        
002800*  BINDING-MODE INTERSECTION (UNIT 1/2 STEP 1)                            
002900 01  LINKS-PPI-TABLE.                                                     
003000     05  LK-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
003100     05  LK-ENTRY OCCURS 6000 TIMES                                       
003200                   INDEXED BY LK-IDX.                                     
003300         10  LK-ID-1              PIC X(20).                              
003400         10  LK-ID-2              PIC X(20).                              
003500*                                                                         
003600*  STRINGDB BINDING+EXPERIMENT EVIDENCE SET (UNIT 1 STEP 1-2 AND          
003700*  THE SPECIES-SPECIFIC EQUIVALENT IN UNIT 2 STEP 1-2)                    
003800 01  STRINGDB-PPI-TABLE.                                                  
003900     05  SP-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
004000     05  SP-ENTRY OCCURS 6000 TIMES                                       
004100                   INDEXED BY SP-IDX.                                     
004200         10  SP-ID-1              PIC X(20).                              
004300         10  SP-ID-2              PIC X(20).                              
004400*                                                                         
004500*  AKOVACS 09/12/99 - WHOLE-PAIR VIEW OF ONE ENTRY, LETS US MOVE  AKO0912 
004600*  OR COMPARE BOTH IDS IN ONE SHOT WHEN SORTING THE OUTPUT SETS.  AKO0912 
004700 01  SP-ENTRY-SORT-VIEW REDEFINES SP-ENTRY.                               
004800     05  SP-SORT-KEY OCCURS 6000 TIMES PIC X(40).                         
004900*                                                                         
005000*  BIOGRID EVIDENCE SET, ALREADY RESTRICTED TO THE TARGET TAXON           
005100*  AND WITH SELF-INTERACTIONS EXCLUDED (UNIT 1 STEP 3)                    
005200 01  BIOGRID-PPI-TABLE.                                                   
005300     05  BG-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
005400     05  BG-ENTRY OCCURS 6000 TIMES                                       
005500                   INDEXED BY BG-IDX.                                     
005600         10  BG-ENTREZ-1          PIC X(15).                              
005700         10  BG-ENTREZ-2          PIC X(15).                              
005800*                                                                         
005900*  BIOGRID PPIS AFTER MAPPING BOTH ENTREZ IDS TO STRINGDB IDS             
006000*  (UNIT 1 STEP 5) - CROSS-PRODUCT EXPANSION CAN PRODUCE MORE             
006100*  ROWS THAN BIOGRID-PPI-TABLE HAD, HENCE THE LARGER LIMIT                
006200 01  MAPPED-BIOGRID-PPI-TABLE.                                            
006300     05  MB-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
006400     05  MB-ENTRY OCCURS 12000 TIMES                                      
006500                   INDEXED BY MB-IDX.                                     
006600         10  MB-ID-1              PIC X(20).                              
006700         10  MB-ID-2              PIC X(20).                              
006800*                                                                         
006900*  ENTREZ GENE ID TO STRINGDB ID MAP, FLATTENED ONE ROW PER               
007000*  ENTREZ-ID/STRINGDB-ID PAIR SINCE THE SOURCE LIST IS ONE-TO-            
007100*  MANY (UNIT 1 STEP 4)                                                   
007200 01  ENTREZ-STRING-MAP-TABLE.                                             
007300     05  EM-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
007400     05  EM-ENTRY OCCURS 12000 TIMES                                      
007500                   INDEXED BY EM-IDX.                                     
007600         10  EM-ENTREZ-ID         PIC X(15).                              
007700         10  EM-STRINGDB-ID       PIC X(20).                              
007800*                                                                         
007900*  STRINGDB ID TO UNIPROT ACCESSION MAP, SAME FLATTENING AS               
008000*  ABOVE (UNIT 1 STEP 7, UNIT 2 STEP 4)                                   
008100 01  STRING-UNIPROT-MAP-TABLE.                                            
008200     05  SU-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
008300     05  SU-ENTRY OCCURS 12000 TIMES                                      
008400                   INDEXED BY SU-IDX SU-JDX.                              
008500         10  SU-ID                PIC X(20).                              
008600         10  SU-ACCESSION         PIC X(20).                              
008700*                                                                         
008800*  RESULT SETS FOR UNIT 1 STEP 6/8 - OVERLAP, STRINGDB-ONLY,              
008900*  BIOGRID-ONLY, EACH SORTED BEFORE THE OUTPUT PASS                       
009000 01  OVERLAP-PPI-TABLE.                                                   
009100     05  OV-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
009200     05  OV-ENTRY OCCURS 6000 TIMES                                       
009300                   INDEXED BY OV-IDX.                                     
009400         10  OV-ID-1              PIC X(20).                              
009500         10  OV-ID-2              PIC X(20).                              
009600*                                                                         
009700 01  STRINGDB-ONLY-PPI-TABLE.                                             
009800     05  SO-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
009900     05  SO-ENTRY OCCURS 6000 TIMES                                       
010000                   INDEXED BY SO-IDX.                                     
010100         10  SO-ID-1              PIC X(20).                              
010200         10  SO-ID-2              PIC X(20).                              
010300*                                                                         
010400 01  BIOGRID-ONLY-PPI-TABLE.                                              
010500     05  BO-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
010600     05  BO-ENTRY OCCURS 12000 TIMES                                      
010700                   INDEXED BY BO-IDX.                                     
010800         10  BO-ID-1              PIC X(20).                              
010900         10  BO-ID-2              PIC X(20).                              
011000*                                                                         
011100*  ORTHOLOG MAP FOR UNIT 2 STEP 3 - LOADED AND LOGGED BUT NEVER           
011200*  CONSULTED BY THE STEP 5 MAPPING, PER A DECISION MADE BEFORE            
011300*  THIS PROGRAMMER'S TIME - CARRIED FORWARD AS-IS, DO NOT WIRE IN         
011400 01  ORTHOLOG-MAP-TABLE.                                                  
011500     05  OM-ROW-COUNT             PIC 9(5) COMP VALUE ZERO.               
011600     05  OM-ENTRY OCCURS 6000 TIMES                                       
011700                   INDEXED BY OM-IDX.                                     
011800         10  OM-OTHER-UNIPROT     PIC X(20).                              
011900         10  OM-HUMAN-UNIPROT     PIC X(20).                              
