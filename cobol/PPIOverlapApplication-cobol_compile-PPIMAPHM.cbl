000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  PPIMAPHM.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/14/95.                                                  
000700 DATE-COMPILED. 02/14/95.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*                                                                         
001000*REMARKS.                                                                 
001100*    FOR ONE NON-HUMAN SPECIES (WS-TARGET-SPECIES BELOW), BUILDS          
001200*    THAT SPECIES' STRINGDB BINDING+EXPERIMENT EVIDENCE SET (SAME         
001300*    AS THE PPIOVRLP STEP 1-2 LOGIC, WITH DUMP FILES OF EACH              
001400*    FILTER STAGE), LOADS THE PANTHER ORTHOLOG FEED AND THE               
001500*    SPECIES STRING-TO-UNIPROT MAP, THEN MAPS EACH PPI'S TWO              
001600*    STRINGDB IDS TO HUMAN UNIPROT ACCESSIONS AND WRITES THE              
001700*    MAPPED-PPI FILE.                                                     
001800*-----------------------------------------------------------------        
001900* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
002000*-----------------------------------------------------------------        
002100* J SAYLES             02/14/95  - ORIGINAL VERSION, REWORKED             
002200*                                  FROM THE PPIOVRLP SKELETON             
002300* J SAYLES             06/20/95  - ADDED THE BINDING/EXPERIMENTS          
002400*                                  DUMP FILES PER THE PANTHER             
002500*                                  GROUP'S REQUEST FOR AN                 
002600*                                  INTERMEDIATE-STAGE AUDIT TRAIL         
002700* T GUNDERSON          03/02/98  - ADDED THE ORTHOLOG LOAD - NOTE         
002800*                                  PER THE DESIGN REVIEW THIS             
002900*                                  TABLE IS NOT CONSULTED BY THE          
003000*                                  STEP 5 MAPPING BELOW, LEFT AS          
003100*                                  DESIGNED PENDING FUTURE USE            
003200* T GUNDERSON          11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
003300*                                  FIELDS IN THIS PROGRAM, NO             
003400*                                  CHANGE REQUIRED                        
003500* A KOVACS             05/11/02  - REQ# RQ1140 - SWITCHED THE             
003600*                                  CANONICAL-ORDER CHECK OVER TO          
003700*                                  THE PPICANON CALL                      
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-1 ON STATUS IS PPIMAPHM-TRACE-ON.                               
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT SYSOUT                                                        
004900     ASSIGN TO UT-S-SYSOUT                                                
005000       ORGANIZATION IS SEQUENTIAL.                                        
005100*                                                                         
005200     SELECT LINKS-FILE                                                    
005300     ASSIGN TO UT-S-SPLINKS                                               
005400       ORGANIZATION IS LINE SEQUENTIAL                                    
005500       FILE STATUS IS LFCODE.                                             
005600*                                                                         
005700     SELECT ACTIONS-FILE                                                  
005800     ASSIGN TO UT-S-SPACTN                                                
005900       ORGANIZATION IS LINE SEQUENTIAL                                    
006000       FILE STATUS IS AFCODE.                                             
006100*                                                                         
006200     SELECT ORTHOLOG-FILE                                                 
006300     ASSIGN TO UT-S-ORTHLG                                                
006400       ORGANIZATION IS LINE SEQUENTIAL                                    
006500       FILE STATUS IS OFCODE.                                             
006600*                                                                         
006700     SELECT UNIPROT-MAP-FILE                                              
006800     ASSIGN TO UT-S-SUNIPM                                                
006900       ORGANIZATION IS LINE SEQUENTIAL                                    
007000       FILE STATUS IS UFCODE.                                             
007100*                                                                         
007200     SELECT BNDDMP-FILE                                                   
007300     ASSIGN TO UT-S-BNDDMP                                                
007400       ORGANIZATION IS LINE SEQUENTIAL                                    
007500       FILE STATUS IS BDCODE.                                             
007600*                                                                         
007700     SELECT EXPDMP-FILE                                                   
007800     ASSIGN TO UT-S-EXPDMP                                                
007900       ORGANIZATION IS LINE SEQUENTIAL                                    
008000       FILE STATUS IS EDCODE.                                             
008100*                                                                         
008200     SELECT MAPPEDPPI-FILE                                                
008300     ASSIGN TO UT-S-MAPPPI                                                
008400       ORGANIZATION IS LINE SEQUENTIAL                                    
008500       FILE STATUS IS MPCODE.                                             
008600*                                                                         
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900 FD  SYSOUT                                                               
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 130 CHARACTERS                                       
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     DATA RECORD IS SYSOUT-REC.                                           
009500 01  SYSOUT-REC                    PIC X(130).                            
009600*                                                                         
009700 FD  LINKS-FILE                                                           
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 300 CHARACTERS                                       
010100     BLOCK CONTAINS 0 RECORDS                                             
010200     DATA RECORD IS LINKS-LINE-REC.                                       
010300 01  LINKS-LINE-REC                PIC X(300).                            
010400*                                                                         
010500 FD  ACTIONS-FILE                                                         
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 300 CHARACTERS                                       
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     DATA RECORD IS ACTIONS-LINE-REC.                                     
011100 01  ACTIONS-LINE-REC              PIC X(300).                            
011200*                                                                         
011300 FD  ORTHOLOG-FILE                                                        
011400     RECORDING MODE IS F                                                  
011500     LABEL RECORDS ARE STANDARD                                           
011600     RECORD CONTAINS 300 CHARACTERS                                       
011700     BLOCK CONTAINS 0 RECORDS                                             
011800     DATA RECORD IS ORTHLG-LINE-REC.                                      
011900 01  ORTHLG-LINE-REC               PIC X(300).                            
012000*                                                                         
012100 FD  UNIPROT-MAP-FILE                                                     
012200     RECORDING MODE IS F                                                  
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 300 CHARACTERS                                       
012500     BLOCK CONTAINS 0 RECORDS                                             
012600     DATA RECORD IS UNIPM-LINE-REC.                                       
012700 01  UNIPM-LINE-REC                PIC X(300).                            
012800*                                                                         
012900 FD  BNDDMP-FILE                                                          
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 50 CHARACTERS                                        
013300     BLOCK CONTAINS 0 RECORDS                                             
013400     DATA RECORD IS BNDDMP-LINE-REC.                                      
013500 01  BNDDMP-LINE-REC               PIC X(50).                             
013600*                                                                         
013700 FD  EXPDMP-FILE                                                          
013800     RECORDING MODE IS F                                                  
013900     LABEL RECORDS ARE STANDARD                                           
014000     RECORD CONTAINS 50 CHARACTERS                                        
014100     BLOCK CONTAINS 0 RECORDS                                             
014200     DATA RECORD IS EXPDMP-LINE-REC.                                      
014300 01  EXPDMP-LINE-REC               PIC X(50).                             
014400*                                                                         
014500 FD  MAPPEDPPI-FILE                                                       
014600     RECORDING MODE IS F                                                  
014700     LABEL RECORDS ARE STANDARD                                           
014800     RECORD CONTAINS 252 CHARACTERS                                       
014900     BLOCK CONTAINS 0 RECORDS                                             
015000     DATA RECORD IS MAPPEDPPI-LINE-REC.                                   
015100 01  MAPPEDPPI-LINE-REC            PIC X(252).                            
015200*                                                                         
015300 WORKING-STORAGE SECTION.                                                 
015400 01  FILE-STATUS-CODES.                                                   
015500     05  LFCODE                   PIC X(2).                               
015600         88  NO-MORE-LINKS            VALUE "10".                         
015700     05  AFCODE                   PIC X(2).                               
015800         88  NO-MORE-ACTIONS          VALUE "10".                         
015900     05  OFCODE                   PIC X(2).                               
016000         88  NO-MORE-ORTHLG           VALUE "10".                         
016100     05  UFCODE                   PIC X(2).                               
016200         88  NO-MORE-SUNIPM           VALUE "10".                         
016300     05  BDCODE                   PIC X(2).                               
016400     05  EDCODE                   PIC X(2).                               
016500     05  MPCODE                   PIC X(2).                               
016600*                                                                         
016700 01  MISC-FIELDS.                                                         
016800     05  WS-TARGET-SPECIES        PIC X(20) VALUE "MOUSE".                
016900     05  WS-HDR-SW                PIC X(1) VALUE "Y".                     
017000         88  HEADER-NOT-YET-SKIPPED   VALUE "Y".                          
017100     05  WS-USEFUL-SW             PIC X(1).                               
017200         88  WS-ROW-IS-USEFUL         VALUE "Y".                          
017300     05  WS-SPECIES1-HUMAN-SW     PIC X(1).                               
017400         88  SPECIES1-IS-HUMAN        VALUE "Y".                          
017500     05  WS-FOUND-1-SW            PIC X(1).                               
017600         88  ACCN-1-WAS-FOUND         VALUE "Y".                          
017700     05  WS-FOUND-2-SW            PIC X(1).                               
017800         88  ACCN-2-WAS-FOUND         VALUE "Y".                          
017900     05  FILLER                   PIC X(10).                              
018000*                                                                         
018100*  AKOVACS 05/11/02 - COMBINED-FIELD VIEW OF THE TWO PANTHER      AKO0511 
018200*  SPECIES CODES, USED ONLY BY THE UPSI-1 TRACE DISPLAY.          AKO0511 
018300 01  SPECIES-CODE-PAIR.                                                   
018400     05  WS-SPECIES1-CODE         PIC X(20).                              
018500     05  WS-SPECIES2-CODE         PIC X(20).                              
018600 01  SPECIES-CODE-PAIR-VIEW REDEFINES SPECIES-CODE-PAIR.                  
018700     05  WS-SPECIES-PAIR-WHOLE    PIC X(40).                              
018800*                                                                         
018900*  AKOVACS 05/11/02 - SAME IDEA FOR THE TWO UNIPROT ACCESSIONS    AKO0511 
019000*  PULLED OUT OF ONE ORTHOLOG ROW.                                AKO0511 
019100 01  ORTHOLOG-ACCN-PAIR.                                                  
019200     05  WS-OTHER-ACCN            PIC X(20).                              
019300     05  WS-HUMAN-ACCN            PIC X(20).                              
019400 01  ORTHOLOG-ACCN-PAIR-VIEW REDEFINES ORTHOLOG-ACCN-PAIR.                
019500     05  WS-ORTHOLOG-ACCN-WHOLE   PIC X(40).                              
019600*                                                                         
019700*  AKOVACS 05/11/02 - AND FOR THE TWO STEP-5 UNIPROT ACCESSIONS.  AKO0511 
019800 01  MAPPED-ACCN-PAIR.                                                    
019900     05  WS-ACCN-1                PIC X(20).                              
020000     05  WS-ACCN-2                PIC X(20).                              
020100 01  MAPPED-ACCN-PAIR-VIEW REDEFINES MAPPED-ACCN-PAIR.                    
020200     05  WS-ACCN-PAIR-WHOLE       PIC X(40).                              
020300*                                                                         
020400 01  COUNTERS-AND-ACCUMULATORS.                                           
020500     05  WS-LINKS-READ            PIC 9(7) COMP VALUE ZERO.               
020600     05  WS-ACTIONS-READ          PIC 9(7) COMP VALUE ZERO.               
020700     05  WS-ORTHOLOG-READ         PIC 9(7) COMP VALUE ZERO.               
020800     05  WS-ORTHOLOG-USEFUL       PIC 9(7) COMP VALUE ZERO.               
020900     05  WS-UNIPM-READ            PIC 9(7) COMP VALUE ZERO.               
021000     05  WS-MAPPED-WRITTEN        PIC 9(7) COMP VALUE ZERO.               
021100     05  WS-MAPPED-SELF-CT        PIC 9(7) COMP VALUE ZERO.               
021200     05  WS-PPI-NOT-MAPPED-CT     PIC 9(7) COMP VALUE ZERO.               
021300*                                                                         
021400*  TGUNDERSON 03/02/98 - COPY BRINGS IN ALL THE DELIMITED RECORD          
021500*  SHAPES AND THE SHARED UNSTRING WORK AREA FOR THIS JOB.                 
021600 COPY PPIWORK.                                                            
021700*                                                                         
021800*  AKOVACS 05/11/02 - COPY BRINGS IN THE SET/MAP TABLES THIS JOB          
021900*  BUILDS - LINKS, STRINGDB EVIDENCE, ORTHOLOG MAP (UNUSED, SEE           
022000*  REMARKS ABOVE), AND THE SPECIES UNIPROT MAP.                           
022100 COPY PPITABLE.                                                           
022200*                                                                         
022300 COPY PPIABEND.                                                           
022400*                                                                         
022500 01  CANON-CALL-REC.                                                      
022600     05  CANON-OP-SW              PIC X(1).                               
022700     05  CANON-ID-1               PIC X(20).                              
022800     05  CANON-ID-2               PIC X(20).                              
022900     05  CANON-SELF-SW            PIC X(1).                               
023000         88  CANON-IS-SELF            VALUE "Y".                          
023100     05  FILLER                   PIC X(18).                              
023200*                                                                         
023300 01  CANON-RETURN-CD              PIC 9(4) COMP.                          
023400*                                                                         
023500 PROCEDURE DIVISION.                                                      
023600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
023700     PERFORM 200-LOAD-LINKS THRU 200-EXIT.                                
023800     PERFORM 210-LOAD-ACTIONS THRU 210-EXIT.                              
023900     PERFORM 220-LOAD-ORTHOLOG-MAP THRU 220-EXIT.                         
024000     PERFORM 230-LOAD-UNIPROT-MAP THRU 230-EXIT.                          
024100     PERFORM 240-MAP-AND-WRITE-PPIS THRU 240-EXIT.                        
024200     PERFORM 250-DISPLAY-TOTALS THRU 250-EXIT.                            
024300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
024400     MOVE ZERO TO RETURN-CODE.                                            
024500     GOBACK.                                                              
024600*                                                                         
024700 000-HOUSEKEEPING.                                                        
024800     DISPLAY "******** BEGIN JOB PPIMAPHM ********".                      
024900     OPEN INPUT LINKS-FILE.                                               
025000     IF LFCODE NOT = "00"                                                 
025100         MOVE "** PPIMAPHM UNABLE TO OPEN LINKS-FILE" TO                  
025200             ABEND-REASON                                                 
025300         GO TO 1000-ABEND-RTN.                                            
025400     OPEN INPUT ACTIONS-FILE.                                             
025500     IF AFCODE NOT = "00"                                                 
025600         MOVE "** PPIMAPHM UNABLE TO OPEN ACTIONS-FILE" TO                
025700             ABEND-REASON                                                 
025800         GO TO 1000-ABEND-RTN.                                            
025900     OPEN INPUT ORTHOLOG-FILE.                                            
026000     IF OFCODE NOT = "00"                                                 
026100         MOVE "** PPIMAPHM UNABLE TO OPEN ORTHOLOG-FILE" TO               
026200             ABEND-REASON                                                 
026300         GO TO 1000-ABEND-RTN.                                            
026400     OPEN INPUT UNIPROT-MAP-FILE.                                         
026500     IF UFCODE NOT = "00"                                                 
026600         MOVE "** PPIMAPHM UNABLE TO OPEN UNIPROT-MAP-FILE" TO            
026700             ABEND-REASON                                                 
026800         GO TO 1000-ABEND-RTN.                                            
026900     OPEN OUTPUT BNDDMP-FILE, EXPDMP-FILE, MAPPEDPPI-FILE, SYSOUT.        
027000 000-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300*  STEP 1 - KEEP LINKS ROWS WITH EXPERIMENTS > 0, DUMPING EACH            
027400*  ONE VERBATIM BEFORE IT GOES IN THE SET                                 
027500 200-LOAD-LINKS.                                                          
027600     MOVE "Y" TO WS-HDR-SW.                                               
027700     PERFORM 201-READ-ONE-LINK THRU 201-EXIT                              
027800             UNTIL NO-MORE-LINKS.                                         
027900 200-EXIT.                                                                
028000     EXIT.                                                                
028100*                                                                         
028200 201-READ-ONE-LINK.                                                       
028300     READ LINKS-FILE INTO WS-UNSTRUNG-LINE                                
028400         AT END                                                           
028500             GO TO 201-EXIT.                                              
028600     IF HEADER-NOT-YET-SKIPPED                                            
028700         MOVE "N" TO WS-HDR-SW                                            
028800         GO TO 201-EXIT.                                                  
028900     ADD 1 TO WS-LINKS-READ.                                              
029000     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY ALL SPACES                    
029100         INTO PL-PROTEIN1, PL-PROTEIN2, PL-EXPERIMENTS,                   
029200              PL-OTHER-EVIDENCE-COLS.                                     
029300     IF PL-EXPERIMENTS > ZERO                                             
029400         PERFORM 202-DUMP-AND-ADD-LINK THRU 202-EXIT.                     
029500 201-EXIT.                                                                
029600     EXIT.                                                                
029700*                                                                         
029800 202-DUMP-AND-ADD-LINK.                                                   
029900     MOVE PL-PROTEIN1 TO OO-UNIPROT-1.                                    
030000     MOVE X"09" TO OO-TAB-1.                                              
030100     MOVE PL-PROTEIN2 TO OO-UNIPROT-2.                                    
030200     WRITE EXPDMP-LINE-REC FROM OVERLAP-OUTPUT-RECORD.                    
030300     IF LK-ROW-COUNT < PPI-MAX-ROWS                                       
030400         ADD 1 TO LK-ROW-COUNT                                            
030500         SET LK-IDX TO LK-ROW-COUNT                                       
030600         MOVE PL-PROTEIN1 TO LK-ID-1(LK-IDX)                              
030700         MOVE PL-PROTEIN2 TO LK-ID-2(LK-IDX).                             
030800 202-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100*  STEP 2 - KEEP ACTIONS ROWS WHERE MODE = "binding", DUMPING             
031200*  EACH ONE VERBATIM, THEN INTERSECT WITH THE STEP 1 SET                  
031300 210-LOAD-ACTIONS.                                                        
031400     MOVE "Y" TO WS-HDR-SW.                                               
031500     PERFORM 211-READ-ONE-ACTION THRU 211-EXIT                            
031600             UNTIL NO-MORE-ACTIONS.                                       
031700 210-EXIT.                                                                
031800     EXIT.                                                                
031900*                                                                         
032000 211-READ-ONE-ACTION.                                                     
032100     READ ACTIONS-FILE INTO WS-UNSTRUNG-LINE                              
032200         AT END                                                           
032300             GO TO 211-EXIT.                                              
032400     IF HEADER-NOT-YET-SKIPPED                                            
032500         MOVE "N" TO WS-HDR-SW                                            
032600         GO TO 211-EXIT.                                                  
032700     ADD 1 TO WS-ACTIONS-READ.                                            
032800     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
032900         INTO PA-ITEM-ID-A, PA-ITEM-ID-B, PA-MODE, PA-ACTION,             
033000              PA-IS-DIRECTED, PA-A-IS-ACTING.                             
033100     IF PA-MODE-IS-BINDING                                                
033200         PERFORM 212-DUMP-BINDING-ROW THRU 212-EXIT                       
033300         MOVE "O" TO CANON-OP-SW                                          
033400         MOVE PA-ITEM-ID-A TO CANON-ID-1                                  
033500         MOVE PA-ITEM-ID-B TO CANON-ID-2                                  
033600         CALL "PPICANON" USING CANON-CALL-REC, CANON-RETURN-CD            
033700         PERFORM 213-CHECK-LINKS-MEMBER THRU 213-EXIT.                    
033800 211-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100 212-DUMP-BINDING-ROW.                                                    
034200     MOVE PA-ITEM-ID-A TO OO-UNIPROT-1.                                   
034300     MOVE X"09" TO OO-TAB-1.                                              
034400     MOVE PA-ITEM-ID-B TO OO-UNIPROT-2.                                   
034500     WRITE BNDDMP-LINE-REC FROM OVERLAP-OUTPUT-RECORD.                    
034600 212-EXIT.                                                                
034700     EXIT.                                                                
034800*                                                                         
034900 213-CHECK-LINKS-MEMBER.                                                  
035000     SET LK-IDX TO 1.                                                     
035100     SEARCH LK-ENTRY                                                      
035200         AT END                                                           
035300             GO TO 213-EXIT                                               
035400         WHEN LK-ID-1(LK-IDX) = CANON-ID-1                                
035500         AND  LK-ID-2(LK-IDX) = CANON-ID-2                                
035600             PERFORM 214-ADD-STRINGDB-ENTRY THRU 214-EXIT.                
035700 213-EXIT.                                                                
035800     EXIT.                                                                
035900*                                                                         
036000 214-ADD-STRINGDB-ENTRY.                                                  
036100     SET SP-IDX TO 1.                                                     
036200     SEARCH SP-ENTRY                                                      
036300         AT END                                                           
036400             IF SP-ROW-COUNT < PPI-MAX-ROWS                               
036500                 ADD 1 TO SP-ROW-COUNT                                    
036600                 SET SP-IDX TO SP-ROW-COUNT                               
036700                 MOVE CANON-ID-1 TO SP-ID-1(SP-IDX)                       
036800                 MOVE CANON-ID-2 TO SP-ID-2(SP-IDX)                       
036900         WHEN SP-ID-1(SP-IDX) = CANON-ID-1                                
037000         AND  SP-ID-2(SP-IDX) = CANON-ID-2                                
037100             CONTINUE.                                                    
037200 214-EXIT.                                                                
037300     EXIT.                                                                
037400*                                                                         
037500*  STEP 3 - LOAD THE PANTHER ORTHOLOG FEED.  A ROW IS USEFUL              
037600*  WHEN THE TWO SPECIES CODES DIFFER AND ONE OF THEM IS HUMAN             
037700*  AND THE OTHER IS OUR TARGET SPECIES.  PER THE 03/02/98 DESIGN          
037800*  REVIEW NOTE ABOVE, THE TABLE THIS BUILDS IS LOGGED BUT NOT             
037900*  CONSULTED BY STEP 5 - LEFT THAT WAY ON PURPOSE.                        
038000 220-LOAD-ORTHOLOG-MAP.                                                   
038100     PERFORM 221-READ-ONE-ORTHOLOG THRU 221-EXIT                          
038200             UNTIL NO-MORE-ORTHLG.                                        
038300 220-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 221-READ-ONE-ORTHOLOG.                                                   
038700     READ ORTHOLOG-FILE INTO WS-UNSTRUNG-LINE                             
038800         AT END                                                           
038900             GO TO 221-EXIT.                                              
039000     ADD 1 TO WS-ORTHOLOG-READ.                                           
039100     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
039200         INTO OR-SPECIES1-FIELD, OR-SPECIES2-FIELD, OR-COLUMN-3,          
039300              OR-COLUMN-4, OR-GENE-FAMILY.                                
039400     UNSTRING OR-SPECIES1-FIELD DELIMITED BY "|"                          
039500         INTO WS-PIPE-SEG-1, WS-PIPE-SEG-2, WS-PIPE-SEG-3,                
039600              WS-PIPE-SEG-4.                                              
039700     MOVE WS-PIPE-SEG-1(1:20) TO WS-SPECIES1-CODE.                        
039800     UNSTRING OR-SPECIES2-FIELD DELIMITED BY "|"                          
039900         INTO WS-FIELD-1, WS-FIELD-2, WS-FIELD-3, WS-FIELD-4.             
040000     MOVE WS-FIELD-1(1:20) TO WS-SPECIES2-CODE.                           
040100     MOVE "N" TO WS-USEFUL-SW.                                            
040200     IF WS-SPECIES1-CODE NOT = WS-SPECIES2-CODE                           
040300         IF WS-SPECIES1-CODE = "HUMAN"                                    
040400         AND WS-SPECIES2-CODE = WS-TARGET-SPECIES                         
040500             MOVE "Y" TO WS-USEFUL-SW                                     
040600             MOVE "Y" TO WS-SPECIES1-HUMAN-SW                             
040700         ELSE                                                             
040800             IF WS-SPECIES1-CODE = WS-TARGET-SPECIES                      
040900             AND WS-SPECIES2-CODE = "HUMAN"                               
041000                 MOVE "Y" TO WS-USEFUL-SW                                 
041100                 MOVE "N" TO WS-SPECIES1-HUMAN-SW.                        
041200     IF WS-ROW-IS-USEFUL                                                  
041300         ADD 1 TO WS-ORTHOLOG-USEFUL                                      
041400         PERFORM 222-EXTRACT-UNIPROT-PAIR THRU 222-EXIT.                  
041500     IF PPIMAPHM-TRACE-ON                                                 
041600         PERFORM 900-TRACE-ORTHOLOG THRU 900-EXIT.                        
041700 221-EXIT.                                                                
041800     EXIT.                                                                
041900*                                                                         
042000 222-EXTRACT-UNIPROT-PAIR.                                                
042100     MOVE SPACES TO WS-OTHER-ACCN.                                        
042200     MOVE SPACES TO WS-HUMAN-ACCN.                                        
042300     IF SPECIES1-IS-HUMAN                                                 
042400         PERFORM 223-SCAN-HUMAN-SIDE-1 THRU 223-EXIT                      
042500         PERFORM 224-SCAN-OTHER-SIDE-2 THRU 224-EXIT                      
042600     ELSE                                                                 
042700         PERFORM 225-SCAN-OTHER-SIDE-1 THRU 225-EXIT                      
042800         PERFORM 226-SCAN-HUMAN-SIDE-2 THRU 226-EXIT.                     
042900     IF WS-OTHER-ACCN NOT = SPACES                                        
043000     AND WS-HUMAN-ACCN NOT = SPACES                                       
043100         PERFORM 227-ADD-ORTHOLOG-ENTRY THRU 227-EXIT.                    
043200 222-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500 223-SCAN-HUMAN-SIDE-1.                                                   
043600     IF WS-PIPE-SEG-2(1:7) = "UniProt"                                    
043700         MOVE WS-PIPE-SEG-2(9:) TO WS-HUMAN-ACCN                          
043800     ELSE                                                                 
043900         IF WS-PIPE-SEG-3(1:7) = "UniProt"                                
044000             MOVE WS-PIPE-SEG-3(9:) TO WS-HUMAN-ACCN                      
044100         ELSE                                                             
044200             IF WS-PIPE-SEG-4(1:7) = "UniProt"                            
044300                 MOVE WS-PIPE-SEG-4(9:) TO WS-HUMAN-ACCN.                 
044400 223-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700 224-SCAN-OTHER-SIDE-2.                                                   
044800     IF WS-FIELD-2(1:7) = "UniProt"                                       
044900         MOVE WS-FIELD-2(9:) TO WS-OTHER-ACCN                             
045000     ELSE                                                                 
045100         IF WS-FIELD-3(1:7) = "UniProt"                                   
045200             MOVE WS-FIELD-3(9:) TO WS-OTHER-ACCN                         
045300         ELSE                                                             
045400             IF WS-FIELD-4(1:7) = "UniProt"                               
045500                 MOVE WS-FIELD-4(9:) TO WS-OTHER-ACCN.                    
045600 224-EXIT.                                                                
045700     EXIT.                                                                
045800*                                                                         
045900 225-SCAN-OTHER-SIDE-1.                                                   
046000     IF WS-PIPE-SEG-2(1:7) = "UniProt"                                    
046100         MOVE WS-PIPE-SEG-2(9:) TO WS-OTHER-ACCN                          
046200     ELSE                                                                 
046300         IF WS-PIPE-SEG-3(1:7) = "UniProt"                                
046400             MOVE WS-PIPE-SEG-3(9:) TO WS-OTHER-ACCN                      
046500         ELSE                                                             
046600             IF WS-PIPE-SEG-4(1:7) = "UniProt"                            
046700                 MOVE WS-PIPE-SEG-4(9:) TO WS-OTHER-ACCN.                 
046800 225-EXIT.                                                                
046900     EXIT.                                                                
047000*                                                                         
047100 226-SCAN-HUMAN-SIDE-2.                                                   
047200     IF WS-FIELD-2(1:7) = "UniProt"                                       
047300         MOVE WS-FIELD-2(9:) TO WS-HUMAN-ACCN                             
047400     ELSE                                                                 
047500         IF WS-FIELD-3(1:7) = "UniProt"                                   
047600             MOVE WS-FIELD-3(9:) TO WS-HUMAN-ACCN                         
047700         ELSE                                                             
047800             IF WS-FIELD-4(1:7) = "UniProt"                               
047900                 MOVE WS-FIELD-4(9:) TO WS-HUMAN-ACCN.                    
048000 226-EXIT.                                                                
048100     EXIT.                                                                
048200*                                                                         
048300 227-ADD-ORTHOLOG-ENTRY.                                                  
048400     SET OM-IDX TO 1.                                                     
048500     SEARCH OM-ENTRY                                                      
048600         AT END                                                           
048700             IF OM-ROW-COUNT < PPI-MAX-ROWS                               
048800                 ADD 1 TO OM-ROW-COUNT                                    
048900                 SET OM-IDX TO OM-ROW-COUNT                               
049000                 MOVE WS-OTHER-ACCN TO OM-OTHER-UNIPROT(OM-IDX)           
049100                 MOVE WS-HUMAN-ACCN TO OM-HUMAN-UNIPROT(OM-IDX)           
049200         WHEN OM-OTHER-UNIPROT(OM-IDX) = WS-OTHER-ACCN                    
049300         AND  OM-HUMAN-UNIPROT(OM-IDX) = WS-HUMAN-ACCN                    
049400             CONTINUE.                                                    
049500 227-EXIT.                                                                
049600     EXIT.                                                                
049700*                                                                         
049800*  STEP 4 - BUILD THE SPECIES STRINGDB ID TO UNIPROT ACCESSION            
049900*  MAP.  FEED IS ALREADY SPECIES-SPECIFIC SO THERE IS NO TAXON            
050000*  COLUMN TO FILTER ON HERE.  FIRST ACCESSION SEEN FOR A GIVEN            
050100*  STRINGDB ID WINS - THE ADD BELOW SKIPS A STRINGDB ID ALREADY           
050200*  IN THE TABLE SO THE FIRST ONE LOADED STICKS.                           
050300 230-LOAD-UNIPROT-MAP.                                                    
050400     PERFORM 231-READ-ONE-UNIPM THRU 231-EXIT                             
050500             UNTIL NO-MORE-SUNIPM.                                        
050600 230-EXIT.                                                                
050700     EXIT.                                                                
050800*                                                                         
050900 231-READ-ONE-UNIPM.                                                      
051000     READ UNIPROT-MAP-FILE INTO WS-UNSTRUNG-LINE                          
051100         AT END                                                           
051200             GO TO 231-EXIT.                                              
051300     ADD 1 TO WS-UNIPM-READ.                                              
051400     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
051500         INTO SU-TAXON-ID, SU-UNIPROT-FIELD, SU-STRINGDB-ID.              
051600     UNSTRING SU-UNIPROT-FIELD DELIMITED BY "|"                           
051700         INTO WS-FIELD-1.                                                 
051800     PERFORM 232-ADD-UNIPROT-ENTRY THRU 232-EXIT.                         
051900 231-EXIT.                                                                
052000     EXIT.                                                                
052100*                                                                         
052200 232-ADD-UNIPROT-ENTRY.                                                   
052300     SET SU-IDX TO 1.                                                     
052400     SEARCH SU-ENTRY                                                      
052500         AT END                                                           
052600             IF SU-ROW-COUNT < MAP-MAX-ROWS                               
052700                 ADD 1 TO SU-ROW-COUNT                                    
052800                 SET SU-IDX TO SU-ROW-COUNT                               
052900                 MOVE SU-STRINGDB-ID TO SU-ID(SU-IDX)                     
053000                 MOVE WS-FIELD-1(1:20) TO SU-ACCESSION(SU-IDX)            
053100         WHEN SU-ID(SU-IDX) = SU-STRINGDB-ID                              
053200             CONTINUE.                                                    
053300 232-EXIT.                                                                
053400     EXIT.                                                                
053500*                                                                         
053600*  STEP 5 - FOR EACH PPI IN THE SPECIES EVIDENCE SET, MAP BOTH            
053700*  STRINGDB IDS TO A UNIPROT ACCESSION.  BOTH MUST MAP; EQUAL             
053800*  ACCESSIONS ARE A SELF-INTERACTION (DISCARDED, COUNTED); A              
053900*  MISSING MAPPING ON EITHER SIDE DROPS THE PAIR SILENTLY - NO            
054000*  FAILURE FILE IS PRODUCED BY THIS JOB.                                  
054100 240-MAP-AND-WRITE-PPIS.                                                  
054200     PERFORM 241-MAP-ONE-PPI THRU 241-EXIT                                
054300             VARYING SP-IDX FROM 1 BY 1 UNTIL                             
054400             SP-IDX > SP-ROW-COUNT.                                       
054500 240-EXIT.                                                                
054600     EXIT.                                                                
054700*                                                                         
054800 241-MAP-ONE-PPI.                                                         
054900     MOVE "N" TO WS-FOUND-1-SW.                                           
055000     MOVE "N" TO WS-FOUND-2-SW.                                           
055100     MOVE SPACES TO WS-ACCN-1.                                            
055200     MOVE SPACES TO WS-ACCN-2.                                            
055300     PERFORM 242-SCAN-ACCN-1 THRU 242-EXIT                                
055400             VARYING SU-IDX FROM 1 BY 1 UNTIL                             
055500             SU-IDX > SU-ROW-COUNT.                                       
055600     PERFORM 243-SCAN-ACCN-2 THRU 243-EXIT                                
055700             VARYING SU-IDX FROM 1 BY 1 UNTIL                             
055800             SU-IDX > SU-ROW-COUNT.                                       
055900     IF ACCN-1-WAS-FOUND AND ACCN-2-WAS-FOUND                             
056000         IF WS-ACCN-1 = WS-ACCN-2                                         
056100             ADD 1 TO WS-MAPPED-SELF-CT                                   
056200         ELSE                                                             
056300             PERFORM 244-WRITE-MAPPED-ROW THRU 244-EXIT                   
056400     ELSE                                                                 
056500         ADD 1 TO WS-PPI-NOT-MAPPED-CT.                                   
056600 241-EXIT.                                                                
056700     EXIT.                                                                
056800*                                                                         
056900 242-SCAN-ACCN-1.                                                         
057000     IF SU-ID(SU-IDX) = SP-ID-1(SP-IDX)                                   
057100         MOVE "Y" TO WS-FOUND-1-SW                                        
057200         MOVE SU-ACCESSION(SU-IDX) TO WS-ACCN-1.                          
057300 242-EXIT.                                                                
057400     EXIT.                                                                
057500*                                                                         
057600 243-SCAN-ACCN-2.                                                         
057700     IF SU-ID(SU-IDX) = SP-ID-2(SP-IDX)                                   
057800         MOVE "Y" TO WS-FOUND-2-SW                                        
057900         MOVE SU-ACCESSION(SU-IDX) TO WS-ACCN-2.                          
058000 243-EXIT.                                                                
058100     EXIT.                                                                
058200*                                                                         
058300 244-WRITE-MAPPED-ROW.                                                    
058400     MOVE WS-ACCN-1 TO MP-HUMAN-UNIPROT-1.                                
058500     MOVE X"09" TO MP-TAB-1.                                              
058600     MOVE WS-ACCN-2 TO MP-HUMAN-UNIPROT-2.                                
058700     MOVE X"09" TO MP-TAB-2.                                              
058800     MOVE SPACES TO MP-PROVENANCE-NOTE.                                   
058900     STRING "(U1 was mapped from: " DELIMITED BY SIZE                     
059000            SP-ID-1(SP-IDX) DELIMITED BY SPACE                            
059100            "; U2 was mapped from: " DELIMITED BY SIZE                    
059200            SP-ID-2(SP-IDX) DELIMITED BY SPACE                            
059300            ")" DELIMITED BY SIZE                                         
059400         INTO MP-PROVENANCE-NOTE.                                         
059500     WRITE MAPPEDPPI-LINE-REC FROM MAPPED-PPI-OUTPUT-RECORD.              
059600     ADD 1 TO WS-MAPPED-WRITTEN.                                          
059700 244-EXIT.                                                                
059800     EXIT.                                                                
059900*                                                                         
060000*  STEP 6 - INFORMATIONAL TOTALS ONLY, NOT PART OF THE DATA               
060100*  CONTRACT                                                               
060200 250-DISPLAY-TOTALS.                                                      
060300     DISPLAY "SPECIES-LINKS READ .......... " WS-LINKS-READ.              
060400     DISPLAY "SPECIES-ACTIONS READ ........ " WS-ACTIONS-READ.            
060500     DISPLAY "SPECIES EVIDENCE ROWS ....... " SP-ROW-COUNT.               
060600     DISPLAY "ORTHOLOG ROWS READ .......... " WS-ORTHOLOG-READ.           
060700     DISPLAY "ORTHOLOG ROWS USEFUL ........ " WS-ORTHOLOG-USEFUL.         
060800     DISPLAY "UNIPROT MAP ROWS READ ....... " WS-UNIPM-READ.              
060900     DISPLAY "UNIPROT MAP ENTRIES BUILT ... " SU-ROW-COUNT.               
061000     DISPLAY "MAPPED PPIS WRITTEN ......... " WS-MAPPED-WRITTEN.          
061100     DISPLAY "MAPPED SELF-PAIRS OMITTED ... " WS-MAPPED-SELF-CT.          
061200     DISPLAY "PPIS DROPPED, NOT MAPPED ... " WS-PPI-NOT-MAPPED-CT.        
061300 250-EXIT.                                                                
061400     EXIT.                                                                
061500*                                                                         
061600 900-TRACE-ORTHOLOG.                                                      
061700     DISPLAY "PPIMAPHM ORTHLG " WS-SPECIES-PAIR-WHOLE.                    
061800 900-EXIT.                                                                
061900     EXIT.                                                                
062000*                                                                         
062100 900-CLEANUP.                                                             
062200     CLOSE LINKS-FILE, ACTIONS-FILE, ORTHOLOG-FILE,                       
062300           UNIPROT-MAP-FILE, BNDDMP-FILE, EXPDMP-FILE,                    
062400           MAPPEDPPI-FILE, SYSOUT.                                        
062500     DISPLAY "******** NORMAL END OF JOB PPIMAPHM ********".              
062600 900-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900 1000-ABEND-RTN.                                                          
063000     MOVE "PPIMAPHM" TO ABEND-PGM-ID.                                     
063100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
063200     DISPLAY "*** ABNORMAL END OF JOB-PPIMAPHM ***" UPON CONSOLE.         
063300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
