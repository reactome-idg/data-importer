000100*****************************************************************         
000200*PPIOverlapApplication - COPYBOOK PROVREC                                 
000300*RECORD LAYOUT FOR THE CALLER-VISIBLE PROVENANCE RECORD PASSED            
000400*BACK FROM PROVDAO ON EVERY CALL.  THIS IS THE LINKAGE SECTION            
000500*OUT-PARAMETER SHAPE - THE ON-DISK ROW SHAPE LIVES IN COPYBOOK            
000600*PROVMSTR, KEPT SEPARATE SO EACH COPY LANDS IN THE RIGHT                  
000700*DIVISION OF THE CALLING PROGRAM.                                         
000800*-----------------------------------------------------------------        
000900* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
001000*-----------------------------------------------------------------        
001100* T GUNDERSON          07/21/97  - ORIGINAL LAYOUT                        
001200* A KOVACS             11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
001300*                                  FIELDS IN THIS COPYBOOK, NO            
001400*                                  CHANGE REQUIRED                        
001500* A KOVACS             04/02/03  - REQ# RQ2281 - ADDED                    
001600*                                  BIOLOGICAL-ENTITY TO THE DEDUP         
001700*                                  KEY PER DATA-GOVERNANCE REVIEW         
001800* R DELACRUZ           09/15/03  - REQ# RQ2401 - SPLIT THE OLD            
001900*                                  PROVMSTR-REC LAYOUT OUT TO ITS         
002000*                                  OWN COPYBOOK (SEE PROVMSTR) AND        
002100*                                  DROPPED THE DELETED-SW SWITCH -        
002200*                                  NO CALLER EVER SET IT                  
002300*****************************************************************         
002400 01  PROVENANCE-RECORD.                                                   
002500     05  PROV-ID                  PIC 9(9).                               
002600     05  PROV-NAME                PIC X(100).                             
002700     05  PROV-URL                 PIC X(200).                             
002800     05  PROV-CATEGORY            PIC X(50).                              
002900     05  PROV-BIOLOGICAL-ENTITY   PIC X(50).                              
003000     05  FILLER                   PIC X(90).                              
003100*                                                                         
003200*  AKOVACS 04/02/03 - NAME+URL VIEW OF THE RECORD, LETS THE        AKO0402
003300*  DEDUP SEARCH COMPARE THE FIRST HALF OF THE KEY IN ONE MOVE      AKO0402
003400*  BEFORE BOTHERING WITH CATEGORY AND BIOLOGICAL-ENTITY.           AKO0402
003500 01  PROVENANCE-RECORD-KEY-VIEW REDEFINES PROVENANCE-RECORD.              
003600     05  PRKV-ID                  PIC 9(9).                               
003700     05  PRKV-NAME-AND-URL        PIC X(300).                             
003800     05  FILLER                   PIC X(190).                             
