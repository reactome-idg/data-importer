000100*****************************************************************         
000200*PPIOverlapApplication - COPYBOOK PPIWORK                                 
000300*RECORD LAYOUTS FOR THE DELIMITED FLAT FILES READ AND WRITTEN BY          
000400*PPIOVRLP AND PPIMAPHM.  EACH 01-LEVEL BELOW IS THE WORKING-              
000500*STORAGE HOLD AREA A PROGRAM UNSTRINGS ONE SOURCE LINE INTO -             
000600*THESE ARE NOT FD RECORDS, THE FILES THEMSELVES ARE LINE                  
000700*SEQUENTIAL VARIABLE-WIDTH TEXT, NOT FIXED-COLUMN.                        
000800*-----------------------------------------------------------------        
000900* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
001000*-----------------------------------------------------------------        
001100* J SAYLES             01/09/95  - ORIGINAL LAYOUT FOR THE                
001200*                                  STRINGDB/BIOGRID RECONCILE JOB         
001300* J SAYLES             06/14/95  - ADDED STRINGDB-ID TAXON-PREFIX         
001400*                                  REDEFINES AFTER THE ENTREZ MAP         
001500*                                  STARTED CARRYING MIXED-SPECIES         
001600*                                  ROWS                                   
001700* T GUNDERSON          03/02/98  - ADDED ORTHOLOG-RECORD FOR THE          
001800*                                  MAP-TO-HUMAN JOB (PANTHER FEED)        
001900* T GUNDERSON          11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
002000*                                  FIELDS IN THIS COPYBOOK, NO            
002100*                                  CHANGE REQUIRED                        
002200* A KOVACS             02/08/01  - WIDENED ENTREZ-GENE-LIST FOR           
002300*                                  THE 2018 ENTREZ-TO-STRING FEED         
002310* R DELACRUZ           09/22/03  - REQ# RQ2404 - ADDED                    
002320*                                  WS-FIELD6-FOUND-CT, A SECOND           
002330*                                  UNIPROT-FOUND FLAG INDEPENDENT         
002340*                                  OF WS-TALLY-PTR/WS-PIPE-TALLY          
002400*****************************************************************         
002500 01  PROTEIN-ACTIONS-RECORD.                                              
002600     05  PA-ITEM-ID-A            PIC X(20).                               
002700     05  PA-ITEM-ID-B            PIC X(20).                               
002800     05  PA-MODE                 PIC X(20).                               
002900         88  PA-MODE-IS-BINDING       VALUE "binding".                    
003000     05  PA-ACTION                PIC X(20).                              
003100     05  PA-IS-DIRECTED           PIC X(5).                               
003200     05  PA-A-IS-ACTING           PIC X(5).                               
003300     05  PA-SCORE                 PIC 9(3).                               
003400     05  FILLER                   PIC X(14).                              
003500*                                                                         
003600 01  PROTEIN-LINKS-RECORD.                                                
003700     05  PL-PROTEIN1              PIC X(20).                              
003800     05  PL-PROTEIN2              PIC X(20).                              
003900     05  PL-EXPERIMENTS           PIC 9(6).                               
004000         88  PL-NO-EXPERIMENTS        VALUE ZERO.                         
004100     05  PL-OTHER-EVIDENCE-COLS   PIC X(120).                             
004200     05  FILLER                   PIC X(10).                              
004300*                                                                         
004400 01  BIOGRID-RECORD.                                                      
004500     05  BG-ENTREZ-GENE-A         PIC X(15).                              
004600     05  BG-ENTREZ-GENE-B         PIC X(15).                              
004700     05  BG-ORGANISM-A            PIC X(10).                              
004800     05  BG-ORGANISM-B            PIC X(10).                              
004900     05  FILLER                   PIC X(20).                              
005000*                                                                         
005100 01  ENTREZ-TO-STRING-RECORD.                                             
005200     05  ES-TAXON-ID              PIC X(10).                              
005300     05  ES-ENTREZ-GENE-LIST      PIC X(200).                             
005400     05  ES-STRINGDB-ID           PIC X(20).                              
005500     05  FILLER                   PIC X(10).                              
005600*                                                                         
005700*  TGUNDERSON 06/14/95 - QUICK-PEEK VIEW OF THE STRINGDB-ID SO WE TGU0614 
005800*  DON'T HAVE TO UNSTRING A SECOND TIME JUST TO GET THE TAXON.    TGU0614 
005900 01  ES-STRINGDB-ID-VIEW REDEFINES ES-STRINGDB-ID.                        
006000     05  ES-ID-TAXON-PREFIX       PIC X(10).                              
006100     05  ES-ID-DOT                PIC X(1).                               
006200     05  ES-ID-ACCESSION-SUFFIX   PIC X(9).                               
006300*                                                                         
006400 01  STRING-TO-UNIPROT-RECORD.                                            
006500     05  SU-TAXON-ID              PIC X(10).                              
006600     05  SU-UNIPROT-FIELD         PIC X(100).                             
006700     05  SU-STRINGDB-ID           PIC X(20).                              
006800     05  FILLER                   PIC X(10).                              
006900*                                                                         
007000 01  ORTHOLOG-RECORD.                                                     
007100     05  OR-SPECIES1-FIELD        PIC X(100).                             
007200     05  OR-SPECIES2-FIELD        PIC X(100).                             
007300     05  OR-COLUMN-3              PIC X(100).                             
007400     05  OR-COLUMN-4              PIC X(100).                             
007500     05  OR-GENE-FAMILY           PIC X(30).                              
007600     05  FILLER                   PIC X(20).                              
007700*                                                                         
007800*  TGUNDERSON 03/02/98 - FIRST-SEGMENT PEEK FOR THE SPECIES CODE, TGU0302 
007900*  BUSINESS RULE ONLY NEEDS THE FIRST PIPE SEGMENT TO TELL HUMAN  TGU0302 
008000*  FROM THE TARGET SPECIES BEFORE WE BOTHER UNSTRINGING THE REST. TGU0302 
008100 01  OR-SPECIES1-FIELD-VIEW REDEFINES OR-SPECIES1-FIELD.                  
008200     05  OR-SPECIES1-FIRST-GUESS  PIC X(20).                              
008300     05  FILLER                   PIC X(80).                              
008400*                                                                         
008500 01  OVERLAP-OUTPUT-RECORD.                                               
008600     05  OO-UNIPROT-1             PIC X(20).                              
008700     05  OO-TAB-1                 PIC X(1).                               
008800     05  OO-UNIPROT-2             PIC X(20).                              
008900     05  FILLER                   PIC X(9).                               
009000*                                                                         
009100 01  MAPPING-FAILURE-RECORD.                                              
009200     05  MF-UNMAPPED-ID           PIC X(20).                              
009300     05  FILLER                   PIC X(10).                              
009400*                                                                         
009500 01  MAPPED-PPI-OUTPUT-RECORD.                                            
009600     05  MP-HUMAN-UNIPROT-1       PIC X(20).                              
009700     05  MP-TAB-1                 PIC X(1).                               
009800     05  MP-HUMAN-UNIPROT-2       PIC X(20).                              
009900     05  MP-TAB-2                 PIC X(1).                               
010000     05  MP-PROVENANCE-NOTE       PIC X(200).                             
010100     05  FILLER                   PIC X(10).                              
010200*                                                                         
010300*  GENERAL-PURPOSE UNSTRING WORK AREAS SHARED BY BOTH JOBS                
010400 01  PPI-UNSTRING-WORK-AREA.                                              
010500     05  WS-UNSTRUNG-LINE         PIC X(300).                             
010600     05  WS-FIELD-1               PIC X(200).                             
010700     05  WS-FIELD-2               PIC X(200).                             
010800     05  WS-FIELD-3               PIC X(200).                             
010900     05  WS-FIELD-4               PIC X(200).                             
011000     05  WS-FIELD-5               PIC X(200).                             
011100     05  WS-FIELD-6               PIC X(200).                             
011200     05  WS-FIELD-7               PIC X(200).                             
011300     05  WS-TALLY-PTR             PIC 9(4) COMP.                          
011400     05  WS-PIPE-SEG-1            PIC X(100).                             
011500     05  WS-PIPE-SEG-2            PIC X(100).                             
011600     05  WS-PIPE-SEG-3            PIC X(100).                             
011700     05  WS-PIPE-SEG-4            PIC X(100).                             
011800     05  WS-PIPE-TALLY            PIC 9(4) COMP.                          
011810     05  WS-FIELD6-FOUND-CT       PIC 9(4) COMP.                          
011900     05  FILLER                   PIC X(16).                              
