000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  PPICANON.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/09/95.                                                  
000700 DATE-COMPILED. 01/09/95.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*                                                                         
001000*REMARKS.                                                                 
001100*    ONE CALLED ROUTINE FOR THE TWO LITTLE THINGS BOTH RECONCILE          
001200*    JOBS NEED DONE TO A PAIR OF IDS BEFORE THEY GO IN A SET -            
001300*    PUT THE PAIR IN A FIXED ORDER SO "A,B" AND "B,A" COMPARE             
001400*    EQUAL, OR FLAG A SELF-INTERACTION SO THE CALLER CAN DROP IT.         
001500*    REWORKED FROM THE OLD CLCLBCST COST-CALC ROUTINE - SAME              
001600*    SWITCH-ON-TYPE SHAPE, DIFFERENT BUSINESS.                            
001700*-----------------------------------------------------------------        
001800* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
001900*-----------------------------------------------------------------        
002000* J SAYLES             01/09/95  - ORIGINAL VERSION, REWORKED             
002100*                                  FROM CLCLBCST                          
002200* T GUNDERSON          03/02/98  - ADDED THE 200-CHECK-SELF ENTRY         
002300*                                  POINT, BIOGRID FEED CARRIES A          
002400*                                  SMALL NUMBER OF SELF-PAIRS             
002500* T GUNDERSON          11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
002600*                                  FIELDS IN THIS PROGRAM, NO             
002700*                                  CHANGE REQUIRED                        
002800* A KOVACS             05/11/02  - REQ# RQ1140 - ADDED THE                
002900*                                  TAXON-PREFIX BREAKDOWN FIELDS          
003000*                                  FOR THE SYSOUT TRACE WHEN THE          
003100*                                  OPERATOR TURNS ON UPSI-1               
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-390.                                                
003600 OBJECT-COMPUTER. IBM-390.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-1 ON STATUS IS CANON-TRACE-ON                                   
004000     UPSI-1 OFF STATUS IS CANON-TRACE-OFF.                                
004100*                                                                         
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*                                                                         
004500 WORKING-STORAGE SECTION.                                                 
004600 01  MISC-FIELDS.                                                         
004700     05  WS-CALLS-MADE             PIC 9(7) COMP VALUE ZERO.              
004800     05  WS-SWAP-HOLD              PIC X(20).                             
004900     05  FILLER                    PIC X(10).                             
005000*                                                                         
005100 LINKAGE SECTION.                                                         
005200 01  CANON-PAIR-REC.                                                      
005300     05  CANON-OP-SW               PIC X(1).                              
005400         88  CANON-ORDER-PAIR          VALUE "O".                         
005500         88  CANON-CHECK-SELF          VALUE "S".                         
005600     05  CANON-ID-1                PIC X(20).                             
005700     05  CANON-ID-2                PIC X(20).                             
005800     05  CANON-SELF-SW             PIC X(1).                              
005900         88  CANON-IS-SELF             VALUE "Y".                         
006000         88  CANON-IS-NOT-SELF         VALUE "N".                         
006100     05  FILLER                    PIC X(18).                             
006200*                                                                         
006300*  AKOVACS 05/11/02 - COMBINED-PAIR VIEW, LETS 200-CHECK-SELF     AKO0511 
006400*  TEST BOTH HALVES OF THE PAIR WITH ONE COMPARE INSTEAD OF TWO.  AKO0511 
006500 01  CANON-PAIR-WHOLE-VIEW REDEFINES CANON-PAIR-REC.                      
006600     05  FILLER                    PIC X(1).                              
006700     05  CANON-WHOLE-ID-1          PIC X(20).                             
006800     05  CANON-WHOLE-ID-2          PIC X(20).                             
006900     05  FILLER                    PIC X(19).                             
007000*                                                                         
007100*  AKOVACS 05/11/02 - TAXON-PREFIX BREAKDOWN OF ID-1, TRACE-ONLY  AKO0511 
007200*  SO THE OPERATOR CAN TELL WHICH SPECIES FED A BAD SELF-PAIR.    AKO0511 
007300 01  CANON-ID-1-BREAKDOWN REDEFINES CANON-PAIR-REC.                       
007400     05  FILLER                    PIC X(1).                              
007500     05  CANON-ID-1-TAXON-PART     PIC X(10).                             
007600     05  CANON-ID-1-ACCN-PART      PIC X(10).                             
007700     05  FILLER                    PIC X(39).                             
007800*                                                                         
007900*  AKOVACS 05/11/02 - SAME BREAKDOWN FOR ID-2.                    AKO0511 
008000 01  CANON-ID-2-BREAKDOWN REDEFINES CANON-PAIR-REC.                       
008100     05  FILLER                    PIC X(21).                             
008200     05  CANON-ID-2-TAXON-PART     PIC X(10).                             
008300     05  CANON-ID-2-ACCN-PART      PIC X(10).                             
008400     05  FILLER                    PIC X(19).                             
008500*                                                                         
008600 01  RETURN-CD                     PIC 9(4) COMP.                         
008700*                                                                         
008800 PROCEDURE DIVISION USING CANON-PAIR-REC, RETURN-CD.                      
008900     ADD 1 TO WS-CALLS-MADE.                                              
009000     IF CANON-ORDER-PAIR                                                  
009100         PERFORM 100-ORDER-PAIR                                           
009200     ELSE IF CANON-CHECK-SELF                                             
009300         PERFORM 200-CHECK-SELF.                                          
009400*                                                                         
009500     IF CANON-TRACE-ON                                                    
009600         PERFORM 900-TRACE-CALL.                                          
009700*                                                                         
009800     MOVE ZERO TO RETURN-CD.                                              
009900     GOBACK.                                                              
010000*                                                                         
010100 100-ORDER-PAIR.                                                          
010200*    TGUNDERSON 01/09/95 - CANONICAL ORDER IS THE LOWER ID        TGU0109 
010300*    FIRST, SO "A,B" AND "B,A" END UP IDENTICAL ENTRIES.          TGU0109 
010400     IF CANON-ID-1 > CANON-ID-2                                           
010500         MOVE CANON-ID-1 TO WS-SWAP-HOLD                                  
010600         MOVE CANON-ID-2 TO CANON-ID-1                                    
010700         MOVE WS-SWAP-HOLD TO CANON-ID-2.                                 
010800 100-EXIT.                                                                
010900     EXIT.                                                                
011000*                                                                         
011100 200-CHECK-SELF.                                                          
011200     IF CANON-ID-1 = CANON-ID-2                                           
011300         SET CANON-IS-SELF TO TRUE                                        
011400     ELSE                                                                 
011500         SET CANON-IS-NOT-SELF TO TRUE.                                   
011600 200-EXIT.                                                                
011700     EXIT.                                                                
011800*                                                                         
011900 900-TRACE-CALL.                                                          
012000     DISPLAY "PPICANON CALL " WS-CALLS-MADE " ID1="                       
012100             CANON-ID-1-TAXON-PART "." CANON-ID-1-ACCN-PART.              
012200     DISPLAY "PPICANON         ID2="                                      
012300             CANON-ID-2-TAXON-PART "." CANON-ID-2-ACCN-PART.              
012400 900-EXIT.                                                                
012500     EXIT.                                                                
