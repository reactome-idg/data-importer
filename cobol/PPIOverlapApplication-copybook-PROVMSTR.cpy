000100*****************************************************************         
000200*PPIOverlapApplication - COPYBOOK PROVMSTR                                
000300*RECORD LAYOUT FOR THE PROVENANCE RELATIVE FILE ITSELF - ONE ROW          
000400*PER DATASET/SOURCE WE HAVE EVER RECORDED.  NO ISAM ON THIS BOX,          
000500*SO THE FILE IS KEYED ON RELATIVE RECORD NUMBER AND PROVENANCE-ID         
000600*IS JUST THAT NUMBER CARRIED IN THE RECORD TOO, SAME AS THE OLD           
000700*PATMSTR VSAM FILE CARRIED ITS OWN KEY INSIDE THE RECORD.  KEPT           
000800*AS A SEPARATE COPYBOOK FROM PROVREC SINCE THIS RECORD BELONGS            
000900*IN WORKING-STORAGE, NOT LINKAGE.                                         
001000*-----------------------------------------------------------------        
001100* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
001200*-----------------------------------------------------------------        
001300* T GUNDERSON          07/21/97  - ORIGINAL LAYOUT (THEN PART OF          
001400*                                  COPYBOOK PROVREC)                      
001500* R DELACRUZ           09/15/03  - REQ# RQ2401 - SPLIT OUT OF             
001600*                                  PROVREC SO THE ON-DISK ROW             
001700*                                  NEVER ENDS UP IN A LINKAGE             
001800*                                  SECTION; DROPPED THE DELETED-          
001900*                                  SW BYTE, NOTHING EVER WROTE            
002000*                                  "Y" TO IT                              
002100*****************************************************************         
002200 01  PROVMSTR-REC.                                                        
002300     05  PM-PROV-ID               PIC 9(9).                               
002400     05  PM-PROV-NAME             PIC X(100).                             
002500     05  PM-PROV-URL              PIC X(200).                             
002600     05  PM-PROV-CATEGORY         PIC X(50).                              
002700     05  PM-PROV-BIOLOGICAL-ENTITY PIC X(50).                             
002800     05  FILLER                   PIC X(90).                              
