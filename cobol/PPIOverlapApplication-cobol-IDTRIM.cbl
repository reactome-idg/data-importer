000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  IDTRIM.                                                     
000400 AUTHOR. T GUNDERSON.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/09/95.                                                  
000700 DATE-COMPILED. 01/09/95.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*                                                                         
001000*REMARKS.                                                                 
001100*    RETURNS THE TRIMMED LENGTH OF AN IDENTIFIER FIELD - TRAILING         
001200*    SPACES ONLY, LEADING AND EMBEDDED SPACES ARE LEFT ALONE.             
001300*    CALLED AHEAD OF EVERY EXACT-MATCH COMPARE THE RECONCILE JOBS         
001400*    MAKE ON A TAXON ID, ENTREZ GENE ID OR STRINGDB ID, SINCE THE         
001500*    SOURCE FEEDS PAD THOSE COLUMNS TO DIFFERENT WIDTHS.                  
001600*-----------------------------------------------------------------        
001700* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
001800*-----------------------------------------------------------------        
001900* T GUNDERSON          01/09/95  - ORIGINAL VERSION, REWORKED             
002000*                                  FROM THE OLD STRLTH COMMENT-           
002100*                                  FIELD-LENGTH ROUTINE                   
002200* T GUNDERSON          01/09/95  - DROPPED FUNCTION REVERSE, DOES         
002300*                                  A BACKWARD BYTE SCAN INSTEAD SO        
002400*                                  THIS COMPILES ON THE OLDER COB         
002500*                                  RUNTIMES THE BIOGRID LOAD STEP         
002600*                                  STILL RUNS UNDER                       
002700* A KOVACS             09/12/99  - ADDED THE HALVES-ALL-SPACES            
002800*                                  SHORTCUT, ENTREZ GENE LIST             
002900*                                  FIELD IS MOSTLY BLANK PADDING          
003000* A KOVACS             11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
003100*                                  FIELDS IN THIS PROGRAM, NO             
003200*                                  CHANGE REQUIRED                        
003300* R PATTERSON          06/03/02  - REQ# RQ1988 - RETURN-LTH OF            
003400*                                  ZERO ON AN ALL-SPACE FIELD NOW         
003500*                                  LOGS THE TAIL OF THE FIELD FOR         
003600*                                  THE OPERATOR, WAS SILENT BEFORE        
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400*                                                                         
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700 01  MISC-FIELDS.                                                         
004800     05  WS-SCAN-PTR              PIC 9(3) COMP.                          
004900     05  WS-SCRATCH               PIC X(255).                             
005000     05  FILLER                   PIC X(10).                              
005100*                                                                         
005200*  AKOVACS 09/12/99 - BYTE-AT-A-TIME VIEW FOR THE BACKWARD SCAN.  AKO0912 
005300 01  WS-SCRATCH-TABLE REDEFINES WS-SCRATCH.                               
005400     05  WS-SCRATCH-BYTE OCCURS 255 TIMES PIC X(1).                       
005500*                                                                         
005600*  AKOVACS 09/12/99 - HALVES VIEW - IF THE SECOND HALF IS ALL     AKO0912 
005700*  SPACES WE CAN START THE BACKWARD SCAN AT BYTE 128 INSTEAD OF   AKO0912 
005800*  255, MOST IDENTIFIERS IN THIS SHOP ARE WELL UNDER HALF WIDTH.  AKO0912 
005900 01  WS-SCRATCH-HALVES REDEFINES WS-SCRATCH.                              
006000     05  WS-SCRATCH-FIRST-HALF    PIC X(128).                             
006100     05  WS-SCRATCH-SECOND-HALF   PIC X(127).                             
006200*                                                                         
006300 01  RETURN-LTH-WORK.                                                     
006400     05  WS-CALLS-MADE            PIC 9(7) COMP VALUE ZERO.               
006500     05  FILLER                   PIC X(10).                              
006600*                                                                         
006700 LINKAGE SECTION.                                                         
006800 01  TEXT1                        PIC X(255).                             
006900*                                                                         
007000*  RPATTERSON 06/03/02 - TAIL-ONLY VIEW OF THE CALLER'S FIELD,    RPA0603 
007100*  USED ONLY WHEN WE HAVE TO DISPLAY A ZERO-LENGTH ANOMALY, SO WE RPA0603 
007200*  DON'T FLOOD SYSOUT WITH 255 BYTES OF BLANKS.                   RPA0603 
007300 01  TEXT1-TAIL-VIEW REDEFINES TEXT1.                                     
007400     05  FILLER                   PIC X(235).                             
007500     05  TEXT1-LAST-20            PIC X(20).                              
007600*                                                                         
007700 01  RETURN-LTH                   PIC S9(4).                              
007800*                                                                         
007900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                              
008000     ADD 1 TO WS-CALLS-MADE.                                              
008100     MOVE TEXT1 TO WS-SCRATCH.                                            
008200     MOVE ZERO TO RETURN-LTH.                                             
008300     IF WS-SCRATCH-SECOND-HALF = SPACES                                   
008400         MOVE 128 TO WS-SCAN-PTR                                          
008500     ELSE                                                                 
008600         MOVE 255 TO WS-SCAN-PTR.                                         
008700     PERFORM 200-SCAN-BACKWARD THRU 200-EXIT                              
008800             UNTIL WS-SCAN-PTR = ZERO                                     
008900             OR WS-SCRATCH-BYTE(WS-SCAN-PTR) NOT = SPACE.                 
009000     MOVE WS-SCAN-PTR TO RETURN-LTH.                                      
009100     IF RETURN-LTH = ZERO                                                 
009200         PERFORM 300-LOG-EMPTY-FIELD THRU 300-EXIT.                       
009300     GOBACK.                                                              
009400*                                                                         
009500 200-SCAN-BACKWARD.                                                       
009600     SUBTRACT 1 FROM WS-SCAN-PTR.                                         
009700 200-EXIT.                                                                
009800     EXIT.                                                                
009900*                                                                         
010000 300-LOG-EMPTY-FIELD.                                                     
010100     DISPLAY "*** IDTRIM - ALL-SPACE FIELD, TAIL=" TEXT1-LAST-20.         
010200 300-EXIT.                                                                
010300     EXIT.                                                                
