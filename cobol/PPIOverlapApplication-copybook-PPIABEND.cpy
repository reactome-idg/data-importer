000100*****************************************************************         
000200*PPIOverlapApplication - COPYBOOK PPIABEND                                
000300*SYSOUT DIAGNOSTIC RECORD WRITTEN BEFORE AN ABEND OR A SOFT               
000400*SKIP CONDITION, SAME SHAPE THIS SHOP HAS USED ON EVERY                   
000500*BATCH JOB SINCE THE PUNCH-CARD DAYS - KEEPS EVERY ABEND                  
000600*DUMP LOOKING THE SAME NO MATTER WHICH PROGRAM WROTE IT.                  
000700*-----------------------------------------------------------------        
000800* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
000900*-----------------------------------------------------------------        
001000* J SAYLES             01/09/95  - ORIGINAL LAYOUT, CARRIED OVER          
001100*                                  FROM THE OLD ABENDREC COPYBOOK         
001200*****************************************************************         
001300 01  ABEND-REC.                                                           
001400     05  ABEND-LIT                PIC X(8) VALUE "*ABEND* ".              
001500     05  ABEND-PGM-ID             PIC X(8).                               
001600     05  ABEND-REASON             PIC X(60).                              
001700     05  ABEND-EXPECTED-LIT       PIC X(10) VALUE "EXPECTED: ".           
001800     05  EXPECTED-VAL             PIC X(20).                              
001900     05  ABEND-ACTUAL-LIT         PIC X(8) VALUE "ACTUAL: ".              
002000     05  ACTUAL-VAL               PIC X(20).                              
002100     05  FILLER                   PIC X(4).                               
002200*                                                                         
002300 77  ZERO-VAL                     PIC 9(1) VALUE ZERO.                    
002400 77  ONE-VAL                      PIC 9(1) VALUE 1.                       
