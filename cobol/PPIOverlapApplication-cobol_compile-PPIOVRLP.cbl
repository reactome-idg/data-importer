000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  PPIOVRLP.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/09/95.                                                  
000700 DATE-COMPILED. 01/09/95.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*                                                                         
001000*REMARKS.                                                                 
001100*    RECONCILES THE STRINGDB AND BIOGRID PROTEIN-INTERACTION              
001200*    FEEDS FOR ONE TAXON - BUILDS THE STRINGDB BINDING+EXPERIMENT         
001300*    EVIDENCE SET, MAPS THE BIOGRID EVIDENCE OVER TO STRINGDB IDS,        
001400*    COMPUTES THE OVERLAP AND REMAINDER SETS, AND WRITES THE              
001500*    THREE PPI FILES PLUS THE TWO MAPPING-FAILURE FILES.                  
001600*-----------------------------------------------------------------        
001700* MODIFIER            |   DATE   |  DESCRIPTION OF CHANGE                 
001800*-----------------------------------------------------------------        
001900* J SAYLES             01/09/95  - ORIGINAL VERSION                       
002000* J SAYLES             06/14/95  - ADDED THE STRINGDB-TO-UNIPROT          
002100*                                  PASS AND THE THREE-WAY OUTPUT          
002200*                                  SPLIT (OVERLAP/STRINGDB-ONLY/          
002300*                                  BIOGRID-ONLY)                          
002400* T GUNDERSON          03/02/98  - SWITCHED THE SELF-INTERACTION          
002500*                                  AND CANONICAL-ORDER CHECKS OVER        
002600*                                  TO THE NEW PPICANON CALL               
002700* T GUNDERSON          11/19/98  - Y2K REVIEW - NO 2-DIGIT YEAR           
002800*                                  FIELDS IN THIS PROGRAM, NO             
002900*                                  CHANGE REQUIRED                        
003000* A KOVACS             05/11/02  - REQ# RQ1140 - RAISED TABLE             
003100*                                  SIZES IN PPITABLE FOR THE              
003200*                                  ENTREZ CROSS-PRODUCT EXPANSION         
003300* R PATTERSON          06/03/02  - REQ# RQ1988 - CALLS IDTRIM ON          
003400*                                  THE BIOGRID ORGANISM COLUMNS           
003500*                                  BEFORE THE TAXON COMPARE, FEED         
003600*                                  STARTED PADDING THOSE COLUMNS          
003610* R DELACRUZ           09/15/03  - REQ# RQ2402 - 500-LOOKUP-AND-          
003620*                                  WRITE WAS ONLY KEEPING THE LAST        
003630*                                  UNIPROT HIT ON EACH SIDE, NOW          
003640*                                  NESTS THE SCAN (SU-IDX/SU-JDX)         
003650*                                  SO EVERY COMBINATION COMES OUT         
003660* R DELACRUZ           09/18/03  - REQ# RQ2403 - 241-MAP-ONE-             
003670*                                  BIOGRID-ROW WAS BLAMING ENTREZ-1       
003680*                                  FOR EVERY UNMAPPED PAIR EVEN WHEN      
003690*                                  ENTREZ-1 HIT AND ENTREZ-2 DID NOT,     
003695*                                  NOW TALLIES EACH SIDE ON ITS OWN       
003696* R DELACRUZ           09/22/03  - REQ# RQ2404 - 500-LOOKUP-AND-          
003697*                                  WRITE WAS SKIPPING THE FIELD-6         
003698*                                  MAP CHECK WHENEVER FIELD-5 HAD         
003699*                                  NO HIT, NOW CHECKS BOTH SIDES          
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     UPSI-1 ON STATUS IS PPIOVRLP-TRACE-ON.                               
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT SYSOUT                                                        
004800     ASSIGN TO UT-S-SYSOUT                                                
004900       ORGANIZATION IS SEQUENTIAL.                                        
005000*                                                                         
005100     SELECT LINKS-FILE                                                    
005200     ASSIGN TO UT-S-PLINKS                                                
005300       ORGANIZATION IS LINE SEQUENTIAL                                    
005400       FILE STATUS IS LFCODE.                                             
005500*                                                                         
005600     SELECT ACTIONS-FILE                                                  
005700     ASSIGN TO UT-S-PACTION                                               
005800       ORGANIZATION IS LINE SEQUENTIAL                                    
005900       FILE STATUS IS AFCODE.                                             
006000*                                                                         
006100     SELECT BIOGRID-FILE                                                  
006200     ASSIGN TO UT-S-BIOGRID                                               
006300       ORGANIZATION IS LINE SEQUENTIAL                                    
006400       FILE STATUS IS BFCODE.                                             
006500*                                                                         
006600     SELECT ENTREZ-MAP-FILE                                               
006700     ASSIGN TO UT-S-ENTREZM                                               
006800       ORGANIZATION IS LINE SEQUENTIAL                                    
006900       FILE STATUS IS EFCODE.                                             
007000*                                                                         
007100     SELECT UNIPROT-MAP-FILE                                              
007200     ASSIGN TO UT-S-UNIPM                                                 
007300       ORGANIZATION IS LINE SEQUENTIAL                                    
007400       FILE STATUS IS UFCODE.                                             
007500*                                                                         
007600     SELECT OVERLAP-OUT-FILE                                              
007700     ASSIGN TO UT-S-OVERLAP                                               
007800       ORGANIZATION IS LINE SEQUENTIAL                                    
007900       FILE STATUS IS OOCODE.                                             
008000*                                                                         
008100     SELECT STRDBONLY-FILE                                                
008200     ASSIGN TO UT-S-SDBONLY                                               
008300       ORGANIZATION IS LINE SEQUENTIAL                                    
008400       FILE STATUS IS SOCODE.                                             
008500*                                                                         
008600     SELECT BIOONLY-FILE                                                  
008700     ASSIGN TO UT-S-BGONLY                                                
008800       ORGANIZATION IS LINE SEQUENTIAL                                    
008900       FILE STATUS IS BOCODE.                                             
009000*                                                                         
009100     SELECT MAPFAIL-FILE                                                  
009200     ASSIGN TO UT-S-MAPFAIL                                               
009300       ORGANIZATION IS LINE SEQUENTIAL                                    
009400       FILE STATUS IS MFCODE.                                             
009500*                                                                         
009600     SELECT BGMAPFAIL-FILE                                                
009700     ASSIGN TO UT-S-BGMAPFL                                               
009800       ORGANIZATION IS LINE SEQUENTIAL                                    
009900       FILE STATUS IS GFCODE.                                             
010000*                                                                         
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  SYSOUT                                                               
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 130 CHARACTERS                                       
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS SYSOUT-REC.                                           
010900 01  SYSOUT-REC                    PIC X(130).                            
011000*                                                                         
011100 FD  LINKS-FILE                                                           
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 300 CHARACTERS                                       
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS LINKS-LINE-REC.                                       
011700 01  LINKS-LINE-REC                PIC X(300).                            
011800*                                                                         
011900 FD  ACTIONS-FILE                                                         
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 300 CHARACTERS                                       
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     DATA RECORD IS ACTIONS-LINE-REC.                                     
012500 01  ACTIONS-LINE-REC              PIC X(300).                            
012600*                                                                         
012700 FD  BIOGRID-FILE                                                         
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORDS ARE STANDARD                                           
013000     RECORD CONTAINS 300 CHARACTERS                                       
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     DATA RECORD IS BIOGRID-LINE-REC.                                     
013300 01  BIOGRID-LINE-REC              PIC X(300).                            
013400*                                                                         
013500 FD  ENTREZ-MAP-FILE                                                      
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORDS ARE STANDARD                                           
013800     RECORD CONTAINS 300 CHARACTERS                                       
013900     BLOCK CONTAINS 0 RECORDS                                             
014000     DATA RECORD IS ENTREZM-LINE-REC.                                     
014100 01  ENTREZM-LINE-REC              PIC X(300).                            
014200*                                                                         
014300 FD  UNIPROT-MAP-FILE                                                     
014400     RECORDING MODE IS F                                                  
014500     LABEL RECORDS ARE STANDARD                                           
014600     RECORD CONTAINS 300 CHARACTERS                                       
014700     BLOCK CONTAINS 0 RECORDS                                             
014800     DATA RECORD IS UNIPM-LINE-REC.                                       
014900 01  UNIPM-LINE-REC                PIC X(300).                            
015000*                                                                         
015100 FD  OVERLAP-OUT-FILE                                                     
015200     RECORDING MODE IS F                                                  
015300     LABEL RECORDS ARE STANDARD                                           
015400     RECORD CONTAINS 50 CHARACTERS                                        
015500     BLOCK CONTAINS 0 RECORDS                                             
015600     DATA RECORD IS OVERLAP-LINE-REC.                                     
015700 01  OVERLAP-LINE-REC              PIC X(50).                             
015800*                                                                         
015900 FD  STRDBONLY-FILE                                                       
016000     RECORDING MODE IS F                                                  
016100     LABEL RECORDS ARE STANDARD                                           
016200     RECORD CONTAINS 50 CHARACTERS                                        
016300     BLOCK CONTAINS 0 RECORDS                                             
016400     DATA RECORD IS STRDBONLY-LINE-REC.                                   
016500 01  STRDBONLY-LINE-REC            PIC X(50).                             
016600*                                                                         
016700 FD  BIOONLY-FILE                                                         
016800     RECORDING MODE IS F                                                  
016900     LABEL RECORDS ARE STANDARD                                           
017000     RECORD CONTAINS 50 CHARACTERS                                        
017100     BLOCK CONTAINS 0 RECORDS                                             
017200     DATA RECORD IS BIOONLY-LINE-REC.                                     
017300 01  BIOONLY-LINE-REC              PIC X(50).                             
017400*                                                                         
017500 FD  MAPFAIL-FILE                                                         
017600     RECORDING MODE IS F                                                  
017700     LABEL RECORDS ARE STANDARD                                           
017800     RECORD CONTAINS 20 CHARACTERS                                        
017900     BLOCK CONTAINS 0 RECORDS                                             
018000     DATA RECORD IS MAPFAIL-LINE-REC.                                     
018100 01  MAPFAIL-LINE-REC              PIC X(20).                             
018200*                                                                         
018300 FD  BGMAPFAIL-FILE                                                       
018400     RECORDING MODE IS F                                                  
018500     LABEL RECORDS ARE STANDARD                                           
018600     RECORD CONTAINS 20 CHARACTERS                                        
018700     BLOCK CONTAINS 0 RECORDS                                             
018800     DATA RECORD IS BGMAPFAIL-LINE-REC.                                   
018900 01  BGMAPFAIL-LINE-REC            PIC X(20).                             
019000*                                                                         
019100 WORKING-STORAGE SECTION.                                                 
019200 01  FILE-STATUS-CODES.                                                   
019300     05  LFCODE                   PIC X(2).                               
019400         88  NO-MORE-LINKS            VALUE "10".                         
019500     05  AFCODE                   PIC X(2).                               
019600         88  NO-MORE-ACTIONS          VALUE "10".                         
019700     05  BFCODE                   PIC X(2).                               
019800         88  NO-MORE-BIOGRID          VALUE "10".                         
019900     05  EFCODE                   PIC X(2).                               
020000         88  NO-MORE-ENTREZM          VALUE "10".                         
020100     05  UFCODE                   PIC X(2).                               
020200         88  NO-MORE-UNIPM            VALUE "10".                         
020300     05  OOCODE                   PIC X(2).                               
020400     05  SOCODE                   PIC X(2).                               
020500     05  BOCODE                   PIC X(2).                               
020600     05  MFCODE                   PIC X(2).                               
020700     05  GFCODE                   PIC X(2).                               
020800*                                                                         
020900*  AKOVACS 05/11/02 - COMBINED VIEW OF THE FIVE OUTPUT-FILE STATUSAKO0511 
021000*  CODES, LETS THE UPSI-1 TRACE PRINT ALL FIVE IN ONE DISPLAY.    AKO0511 
021100 01  FILE-STATUS-CODES-VIEW REDEFINES FILE-STATUS-CODES.                  
021200     05  FILLER                   PIC X(10).                              
021300     05  WS-OUTPUT-STATUS-QUINT   PIC X(10).                              
021400*                                                                         
021500 01  MISC-FIELDS.                                                         
021600     05  WS-TARGET-TAXON          PIC X(10) VALUE "9606".                 
021700     05  WS-HDR-SW                PIC X(1) VALUE "Y".                     
021800         88  HEADER-NOT-YET-SKIPPED   VALUE "Y".                          
021900     05  WS-OUTPUT-SEL            PIC X(1).                               
022000         88  OUTPUT-SEL-OVERLAP       VALUE "O".                          
022100         88  OUTPUT-SEL-SDBONLY       VALUE "S".                          
022200         88  OUTPUT-SEL-BIOONLY       VALUE "B".                          
022300     05  WS-SUB                   PIC 9(5) COMP.                          
022310*    RDELACRUZ 09/18/03 RQ2403 - ONE TALLY PER SIDE OF THE         RDC0918
022320*    BIOGRID PAIR SO A FAILED COMBO DOESN'T ALWAYS POINT AT        RDC0918
022330*    ENTREZ-1 IF IT WAS ENTREZ-2 THAT NEVER MAPPED.                RDC0918
022340     05  WS-ID1-MAP-CT            PIC 9(5) COMP.                  RDC0918 
022350     05  WS-ID2-MAP-CT            PIC 9(5) COMP.                  RDC0918 
022400     05  WS-SWAP-ENTRY            PIC X(40).                              
022500     05  FILLER                   PIC X(10).                              
022600*                                                                         
022700*  AKOVACS 05/11/02 - PULLED THE TWO TRIMMED-LENGTH FIELDS OUT TO AKO0511 
022800*  THEIR OWN GROUP SO THE TRACE DISPLAY CAN SHOW BOTH TOGETHER.   AKO0511 
022900 01  ORG-LENGTH-PAIR.                                                     
023000     05  WS-ORG-A-LTH             PIC S9(4) COMP.                         
023100     05  WS-ORG-B-LTH             PIC S9(4) COMP.                         
023200 01  ORG-LENGTH-PAIR-VIEW REDEFINES ORG-LENGTH-PAIR.                      
023300     05  WS-ORG-LTH-WHOLE         PIC X(4).                               
023400*                                                                         
023500 01  COUNTERS-AND-ACCUMULATORS.                                           
023600     05  WS-LINKS-READ            PIC 9(7) COMP VALUE ZERO.               
023700     05  WS-ACTIONS-READ          PIC 9(7) COMP VALUE ZERO.               
023800     05  WS-BIOGRID-READ          PIC 9(7) COMP VALUE ZERO.               
023900     05  WS-BIOGRID-SELF-CT       PIC 9(7) COMP VALUE ZERO.               
024000     05  WS-ENTREZM-READ          PIC 9(7) COMP VALUE ZERO.               
024100     05  WS-UNIPM-READ            PIC 9(7) COMP VALUE ZERO.               
024200     05  WS-MAPPED-SELF-CT        PIC 9(7) COMP VALUE ZERO.               
024300     05  WS-BG-UNMAPPED-CT        PIC 9(7) COMP VALUE ZERO.               
024400     05  WS-UNIPROT-FAIL-CT       PIC 9(7) COMP VALUE ZERO.               
024500     05  WS-OVERLAP-WRITTEN       PIC 9(7) COMP VALUE ZERO.               
024600     05  WS-STRDBONLY-WRITTEN     PIC 9(7) COMP VALUE ZERO.               
024700     05  WS-BIOONLY-WRITTEN       PIC 9(7) COMP VALUE ZERO.               
024800*                                                                         
024900*  TGUNDERSON 03/02/98 - COPY BRINGS IN ALL THE DELIMITED RECORD          
025000*  SHAPES AND THE SHARED UNSTRING WORK AREA FOR THIS JOB.                 
025100 COPY PPIWORK.                                                            
025200*                                                                         
025300*  AKOVACS 05/11/02 - COPY BRINGS IN THE SIX SET/MAP TABLES THIS          
025400*  JOB BUILDS - LINKS, STRINGDB, BIOGRID, MAPPED-BIOGRID, ENTREZ          
025500*  MAP, UNIPROT MAP, AND THE THREE RESULT SETS.                           
025600 COPY PPITABLE.                                                           
025700*                                                                         
025800 COPY PPIABEND.                                                           
025900*                                                                         
026000 01  CANON-CALL-REC.                                                      
026100     05  CANON-OP-SW              PIC X(1).                               
026200     05  CANON-ID-1               PIC X(20).                              
026300     05  CANON-ID-2               PIC X(20).                              
026400     05  CANON-SELF-SW            PIC X(1).                               
026500         88  CANON-IS-SELF            VALUE "Y".                          
026600     05  FILLER                   PIC X(18).                              
026700*                                                                         
026800*  AKOVACS 05/11/02 - WHOLE-RECORD VIEW OF THE CALL AREA SO THE   AKO0511 
026900*  TRACE DISPLAY CAN SHOW BOTH IDS IN ONE SHOT.                   AKO0511 
027000 01  CANON-ID-PAIR-VIEW REDEFINES CANON-CALL-REC.                         
027100     05  FILLER                   PIC X(1).                               
027200     05  CANON-ID-PAIR-WHOLE      PIC X(40).                              
027300     05  FILLER                   PIC X(19).                              
027400*                                                                         
027500 01  CANON-RETURN-CD              PIC 9(4) COMP.                          
027600 01  IDTRIM-CALL-FIELD            PIC X(255).                             
027700 01  IDTRIM-CALL-LTH              PIC S9(4).                              
027800*                                                                         
027900 PROCEDURE DIVISION.                                                      
028000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
028100     PERFORM 200-LOAD-LINKS THRU 200-EXIT.                                
028200     PERFORM 210-LOAD-ACTIONS THRU 210-EXIT.                              
028300     PERFORM 220-LOAD-BIOGRID THRU 220-EXIT.                              
028400     PERFORM 230-LOAD-ENTREZ-MAP THRU 230-EXIT.                           
028500     PERFORM 240-MAP-BIOGRID-TO-STRINGDB THRU 240-EXIT.                   
028600     PERFORM 250-COMPUTE-OVERLAP THRU 250-EXIT.                           
028700     PERFORM 265-LOAD-UNIPROT-MAP THRU 265-EXIT.                          
028800     PERFORM 270-WRITE-OUTPUT-SETS THRU 270-EXIT.                         
028900     PERFORM 280-DISPLAY-TOTALS THRU 280-EXIT.                            
029000     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
029100     MOVE ZERO TO RETURN-CODE.                                            
029200     GOBACK.                                                              
029300*                                                                         
029400 000-HOUSEKEEPING.                                                        
029500     DISPLAY "******** BEGIN JOB PPIOVRLP ********".                      
029600     OPEN INPUT LINKS-FILE.                                               
029700     IF LFCODE NOT = "00"                                                 
029800         MOVE "** PPIOVRLP UNABLE TO OPEN LINKS-FILE" TO                  
029900             ABEND-REASON                                                 
030000         GO TO 1000-ABEND-RTN.                                            
030100     OPEN INPUT ACTIONS-FILE.                                             
030200     IF AFCODE NOT = "00"                                                 
030300         MOVE "** PPIOVRLP UNABLE TO OPEN ACTIONS-FILE" TO                
030400             ABEND-REASON                                                 
030500         GO TO 1000-ABEND-RTN.                                            
030600     OPEN INPUT BIOGRID-FILE.                                             
030700     IF BFCODE NOT = "00"                                                 
030800         MOVE "** PPIOVRLP UNABLE TO OPEN BIOGRID-FILE" TO                
030900             ABEND-REASON                                                 
031000         GO TO 1000-ABEND-RTN.                                            
031100     OPEN INPUT ENTREZ-MAP-FILE.                                          
031200     IF EFCODE NOT = "00"                                                 
031300         MOVE "** PPIOVRLP UNABLE TO OPEN ENTREZ-MAP-FILE" TO             
031400             ABEND-REASON                                                 
031500         GO TO 1000-ABEND-RTN.                                            
031600     OPEN INPUT UNIPROT-MAP-FILE.                                         
031700     IF UFCODE NOT = "00"                                                 
031800         MOVE "** PPIOVRLP UNABLE TO OPEN UNIPROT-MAP-FILE" TO            
031900             ABEND-REASON                                                 
032000         GO TO 1000-ABEND-RTN.                                            
032100     OPEN OUTPUT OVERLAP-OUT-FILE, STRDBONLY-FILE, BIOONLY-FILE,          
032200                MAPFAIL-FILE, BGMAPFAIL-FILE, SYSOUT.                     
032300 000-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600*  STEP 1 - KEEP LINKS ROWS WITH EXPERIMENTS > 0                          
032700 200-LOAD-LINKS.                                                          
032800     MOVE "Y" TO WS-HDR-SW.                                               
032900     PERFORM 201-READ-ONE-LINK THRU 201-EXIT                              
033000             UNTIL NO-MORE-LINKS.                                         
033100 200-EXIT.                                                                
033200     EXIT.                                                                
033300*                                                                         
033400 201-READ-ONE-LINK.                                                       
033500     READ LINKS-FILE INTO WS-UNSTRUNG-LINE                                
033600         AT END                                                           
033700             GO TO 201-EXIT.                                              
033800     IF HEADER-NOT-YET-SKIPPED                                            
033900         MOVE "N" TO WS-HDR-SW                                            
034000         GO TO 201-EXIT.                                                  
034100     ADD 1 TO WS-LINKS-READ.                                              
034200     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY ALL SPACES                    
034300         INTO PL-PROTEIN1, PL-PROTEIN2, PL-EXPERIMENTS,                   
034400              PL-OTHER-EVIDENCE-COLS.                                     
034500     IF PL-EXPERIMENTS > ZERO                                             
034600         IF LK-ROW-COUNT < PPI-MAX-ROWS                                   
034700             ADD 1 TO LK-ROW-COUNT                                        
034800             SET LK-IDX TO LK-ROW-COUNT                                   
034900             MOVE PL-PROTEIN1 TO LK-ID-1(LK-IDX)                          
035000             MOVE PL-PROTEIN2 TO LK-ID-2(LK-IDX).                         
035100 201-EXIT.                                                                
035200     EXIT.                                                                
035300*                                                                         
035400*  STEP 2 - KEEP ACTIONS ROWS WHERE MODE = "binding" AND THE PAIR         
035500*  IS ALSO PRESENT IN THE STEP-1 LINKS-WITH-EXPERIMENTS SET               
035600 210-LOAD-ACTIONS.                                                        
035700     MOVE "Y" TO WS-HDR-SW.                                               
035800     PERFORM 211-READ-ONE-ACTION THRU 211-EXIT                            
035900             UNTIL NO-MORE-ACTIONS.                                       
036000 210-EXIT.                                                                
036100     EXIT.                                                                
036200*                                                                         
036300 211-READ-ONE-ACTION.                                                     
036400     READ ACTIONS-FILE INTO WS-UNSTRUNG-LINE                              
036500         AT END                                                           
036600             GO TO 211-EXIT.                                              
036700     IF HEADER-NOT-YET-SKIPPED                                            
036800         MOVE "N" TO WS-HDR-SW                                            
036900         GO TO 211-EXIT.                                                  
037000     ADD 1 TO WS-ACTIONS-READ.                                            
037100     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
037200         INTO PA-ITEM-ID-A, PA-ITEM-ID-B, PA-MODE, PA-ACTION,             
037300              PA-IS-DIRECTED, PA-A-IS-ACTING.                             
037400     IF PA-MODE-IS-BINDING                                                
037500         MOVE "O" TO CANON-OP-SW                                          
037600         MOVE PA-ITEM-ID-A TO CANON-ID-1                                  
037700         MOVE PA-ITEM-ID-B TO CANON-ID-2                                  
037800         CALL "PPICANON" USING CANON-CALL-REC, CANON-RETURN-CD            
037900         IF PPIOVRLP-TRACE-ON                                             
038000             DISPLAY "PPIOVRLP CANON-PAIR " CANON-ID-PAIR-WHOLE           
038100         PERFORM 212-CHECK-LINKS-MEMBER THRU 212-EXIT.                    
038200 211-EXIT.                                                                
038300     EXIT.                                                                
038400*                                                                         
038500 212-CHECK-LINKS-MEMBER.                                                  
038600     SET LK-IDX TO 1.                                                     
038700     SEARCH LK-ENTRY                                                      
038800         AT END                                                           
038900             GO TO 212-EXIT                                               
039000         WHEN LK-ID-1(LK-IDX) = CANON-ID-1                                
039100         AND  LK-ID-2(LK-IDX) = CANON-ID-2                                
039200             PERFORM 213-ADD-STRINGDB-ENTRY THRU 213-EXIT.                
039300 212-EXIT.                                                                
039400     EXIT.                                                                
039500*                                                                         
039600 213-ADD-STRINGDB-ENTRY.                                                  
039700     SET SP-IDX TO 1.                                                     
039800     SEARCH SP-ENTRY                                                      
039900         AT END                                                           
040000             IF SP-ROW-COUNT < PPI-MAX-ROWS                               
040100                 ADD 1 TO SP-ROW-COUNT                                    
040200                 SET SP-IDX TO SP-ROW-COUNT                               
040300                 MOVE CANON-ID-1 TO SP-ID-1(SP-IDX)                       
040400                 MOVE CANON-ID-2 TO SP-ID-2(SP-IDX)                       
040500         WHEN SP-ID-1(SP-IDX) = CANON-ID-1                                
040600         AND  SP-ID-2(SP-IDX) = CANON-ID-2                                
040700             CONTINUE.                                                    
040800 213-EXIT.                                                                
040900     EXIT.                                                                
041000*                                                                         
041100*  STEP 3 - KEEP BIOGRID ROWS WHERE BOTH ORGANISMS MATCH THE              
041200*  TARGET TAXON AND THE TWO ENTREZ IDS DIFFER                             
041300 220-LOAD-BIOGRID.                                                        
041400     MOVE "Y" TO WS-HDR-SW.                                               
041500     PERFORM 221-READ-ONE-BIOGRID THRU 221-EXIT                           
041600             UNTIL NO-MORE-BIOGRID.                                       
041700 220-EXIT.                                                                
041800     EXIT.                                                                
041900*                                                                         
042000 221-READ-ONE-BIOGRID.                                                    
042100     READ BIOGRID-FILE INTO WS-UNSTRUNG-LINE                              
042200         AT END                                                           
042300             GO TO 221-EXIT.                                              
042400     IF HEADER-NOT-YET-SKIPPED                                            
042500         MOVE "N" TO WS-HDR-SW                                            
042600         GO TO 221-EXIT.                                                  
042700     ADD 1 TO WS-BIOGRID-READ.                                            
042800     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
042900         INTO BG-ENTREZ-GENE-A, BG-ENTREZ-GENE-B,                         
043000              BG-ORGANISM-A, BG-ORGANISM-B.                               
043100*    RPATTERSON 06/03/02 - FEED PADS THE ORGANISM COLUMNS         RPA0603 
043200*    DIFFERENTLY FROM RUN TO RUN, SO TRIM BOTH BEFORE COMPARING.  RPA0603 
043300     MOVE BG-ORGANISM-A TO IDTRIM-CALL-FIELD.                             
043400     CALL "IDTRIM" USING IDTRIM-CALL-FIELD, IDTRIM-CALL-LTH.              
043500     MOVE IDTRIM-CALL-LTH TO WS-ORG-A-LTH.                                
043600     MOVE BG-ORGANISM-B TO IDTRIM-CALL-FIELD.                             
043700     CALL "IDTRIM" USING IDTRIM-CALL-FIELD, IDTRIM-CALL-LTH.              
043800     MOVE IDTRIM-CALL-LTH TO WS-ORG-B-LTH.                                
043900     IF PPIOVRLP-TRACE-ON                                                 
044000         DISPLAY "PPIOVRLP ORG-LTHS " WS-ORG-LTH-WHOLE.                   
044100     IF WS-ORG-A-LTH > ZERO AND WS-ORG-B-LTH > ZERO                       
044200     AND BG-ORGANISM-A(1:WS-ORG-A-LTH) =                                  
044300         WS-TARGET-TAXON(1:WS-ORG-A-LTH)                                  
044400     AND BG-ORGANISM-B(1:WS-ORG-B-LTH) =                                  
044500         WS-TARGET-TAXON(1:WS-ORG-B-LTH)                                  
044600         IF BG-ENTREZ-GENE-A = BG-ENTREZ-GENE-B                           
044700             ADD 1 TO WS-BIOGRID-SELF-CT                                  
044800         ELSE                                                             
044900             IF BG-ROW-COUNT < PPI-MAX-ROWS                               
045000                 ADD 1 TO BG-ROW-COUNT                                    
045100                 SET BG-IDX TO BG-ROW-COUNT                               
045200                 MOVE BG-ENTREZ-GENE-A TO BG-ENTREZ-1(BG-IDX)             
045300                 MOVE BG-ENTREZ-GENE-B TO BG-ENTREZ-2(BG-IDX).            
045400 221-EXIT.                                                                
045500     EXIT.                                                                
045600*                                                                         
045700*  STEP 4 - BUILD THE ENTREZ GENE ID TO STRINGDB ID MAP, ONE ROW          
045800*  PER ENTREZ ID IN THE PIPE-DELIMITED LIST                               
045900 230-LOAD-ENTREZ-MAP.                                                     
046000     PERFORM 231-READ-ONE-ENTREZM THRU 231-EXIT                           
046100             UNTIL NO-MORE-ENTREZM.                                       
046200 230-EXIT.                                                                
046300     EXIT.                                                                
046400*                                                                         
046500 231-READ-ONE-ENTREZM.                                                    
046600     READ ENTREZ-MAP-FILE INTO WS-UNSTRUNG-LINE                           
046700         AT END                                                           
046800             GO TO 231-EXIT.                                              
046900     IF WS-UNSTRUNG-LINE(1:1) = "#"                                       
047000         GO TO 231-EXIT.                                                  
047100     ADD 1 TO WS-ENTREZM-READ.                                            
047200     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
047300         INTO ES-TAXON-ID, ES-ENTREZ-GENE-LIST, ES-STRINGDB-ID.           
047400     IF ES-TAXON-ID = WS-TARGET-TAXON                                     
047500         UNSTRING ES-ENTREZ-GENE-LIST DELIMITED BY "|"                    
047600             INTO WS-PIPE-SEG-1, WS-PIPE-SEG-2,                           
047700                  WS-PIPE-SEG-3, WS-PIPE-SEG-4                            
047800         PERFORM 232-ADD-ENTREZM-SEGMENTS THRU 232-EXIT.                  
047900 231-EXIT.                                                                
048000     EXIT.                                                                
048100*                                                                         
048200 232-ADD-ENTREZM-SEGMENTS.                                                
048300     IF WS-PIPE-SEG-1 NOT = SPACES                                        
048400         MOVE WS-PIPE-SEG-1(1:15) TO WS-FIELD-3(1:15)                     
048500         PERFORM 234-STORE-ENTREZM-ROW THRU 234-EXIT.                     
048600     IF WS-PIPE-SEG-2 NOT = SPACES                                        
048700         MOVE WS-PIPE-SEG-2(1:15) TO WS-FIELD-3(1:15)                     
048800         PERFORM 234-STORE-ENTREZM-ROW THRU 234-EXIT.                     
048900     IF WS-PIPE-SEG-3 NOT = SPACES                                        
049000         MOVE WS-PIPE-SEG-3(1:15) TO WS-FIELD-3(1:15)                     
049100         PERFORM 234-STORE-ENTREZM-ROW THRU 234-EXIT.                     
049200     IF WS-PIPE-SEG-4 NOT = SPACES                                        
049300         MOVE WS-PIPE-SEG-4(1:15) TO WS-FIELD-3(1:15)                     
049400         PERFORM 234-STORE-ENTREZM-ROW THRU 234-EXIT.                     
049500 232-EXIT.                                                                
049600     EXIT.                                                                
049700*                                                                         
049800 234-STORE-ENTREZM-ROW.                                                   
049900     IF EM-ROW-COUNT < MAP-MAX-ROWS                                       
050000         ADD 1 TO EM-ROW-COUNT                                            
050100         SET EM-IDX TO EM-ROW-COUNT                                       
050200         MOVE WS-FIELD-3(1:15) TO EM-ENTREZ-ID(EM-IDX)                    
050300         MOVE ES-STRINGDB-ID TO EM-STRINGDB-ID(EM-IDX).                   
050400 234-EXIT.                                                                
050500     EXIT.                                                                
050600*                                                                         
050700*  STEP 5 - MAP EACH BIOGRID PAIR'S TWO ENTREZ IDS TO STRINGDB            
050800*  IDS (CROSS PRODUCT OVER MULTI-VALUED MAPPINGS), DROPPING               
050900*  RESULTING SELF-INTERACTIONS AND LOGGING UNMAPPED IDS                   
051000 240-MAP-BIOGRID-TO-STRINGDB.                                             
051100     PERFORM 241-MAP-ONE-BIOGRID-ROW THRU 241-EXIT                        
051200             VARYING BG-IDX FROM 1 BY 1 UNTIL                             
051300             BG-IDX > BG-ROW-COUNT.                                       
051400 240-EXIT.                                                                
051500     EXIT.                                                                
051600*                                                                         
051700 241-MAP-ONE-BIOGRID-ROW.                                                 
051710*    RDELACRUZ 09/18/03 RQ2403 - WS-ID1-MAP-CT/WS-ID2-MAP-CT ARE          
051720*    SET PER SIDE BELOW SO WE KNOW WHICH ENTREZ ID TO BLAME.              
051800     MOVE ZERO TO WS-SUB.                                                 
051805     MOVE ZERO TO WS-ID1-MAP-CT.                                          
051810     MOVE ZERO TO WS-ID2-MAP-CT.                                          
051900     PERFORM 242-CROSS-MAP-PAIR THRU 242-EXIT                             
052000             VARYING EM-IDX FROM 1 BY 1 UNTIL                             
052100             EM-IDX > EM-ROW-COUNT.                                       
052200     IF WS-ID1-MAP-CT = ZERO                                              
052300         ADD 1 TO WS-BG-UNMAPPED-CT                                       
052400         MOVE BG-ENTREZ-1(BG-IDX) TO BGMAPFAIL-LINE-REC                   
052500         WRITE BGMAPFAIL-LINE-REC.                                        
052510     IF WS-ID2-MAP-CT = ZERO                                              
052520         ADD 1 TO WS-BG-UNMAPPED-CT                                       
052530         MOVE BG-ENTREZ-2(BG-IDX) TO BGMAPFAIL-LINE-REC                   
052540         WRITE BGMAPFAIL-LINE-REC.                                        
052600 241-EXIT.                                                                
052700     EXIT.                                                                
052800*                                                                         
052900 242-CROSS-MAP-PAIR.                                                      
053000     IF EM-ENTREZ-ID(EM-IDX) = BG-ENTREZ-1(BG-IDX)                        
053010         ADD 1 TO WS-ID1-MAP-CT                                           
053100         PERFORM 243-CROSS-MAP-OTHER-SIDE THRU 243-EXIT.                  
053110     IF EM-ENTREZ-ID(EM-IDX) = BG-ENTREZ-2(BG-IDX)                        
053120         ADD 1 TO WS-ID2-MAP-CT.                                          
053200 242-EXIT.                                                                
053300     EXIT.                                                                
053400*                                                                         
053500 243-CROSS-MAP-OTHER-SIDE.                                                
053600     PERFORM 244-CROSS-MAP-ONE-COMBO THRU 244-EXIT                        
053700             VARYING EM-IDX-2 FROM 1 BY 1 UNTIL                           
053800             EM-IDX-2 > EM-ROW-COUNT.                                     
053900 243-EXIT.                                                                
054000     EXIT.                                                                
054100*                                                                         
054200 244-CROSS-MAP-ONE-COMBO.                                                 
054300     IF EM-ENTREZ-ID(EM-IDX-2) = BG-ENTREZ-2(BG-IDX)                      
054400         ADD 1 TO WS-SUB                                                  
054500         IF EM-STRINGDB-ID(EM-IDX) = EM-STRINGDB-ID(EM-IDX-2)             
054600             ADD 1 TO WS-MAPPED-SELF-CT                                   
054700         ELSE                                                             
054800             MOVE "O" TO CANON-OP-SW                                      
054900             MOVE EM-STRINGDB-ID(EM-IDX) TO CANON-ID-1                    
055000             MOVE EM-STRINGDB-ID(EM-IDX-2) TO CANON-ID-2                  
055100             CALL "PPICANON" USING CANON-CALL-REC,                        
055200                 CANON-RETURN-CD                                          
055300             PERFORM 245-ADD-MAPPED-ENTRY THRU 245-EXIT.                  
055400 244-EXIT.                                                                
055500     EXIT.                                                                
055600*                                                                         
055700 245-ADD-MAPPED-ENTRY.                                                    
055800     SET MB-IDX TO 1.                                                     
055900     SEARCH MB-ENTRY                                                      
056000         AT END                                                           
056100             IF MB-ROW-COUNT < MAP-MAX-ROWS                               
056200                 ADD 1 TO MB-ROW-COUNT                                    
056300                 SET MB-IDX TO MB-ROW-COUNT                               
056400                 MOVE CANON-ID-1 TO MB-ID-1(MB-IDX)                       
056500                 MOVE CANON-ID-2 TO MB-ID-2(MB-IDX)                       
056600         WHEN MB-ID-1(MB-IDX) = CANON-ID-1                                
056700         AND  MB-ID-2(MB-IDX) = CANON-ID-2                                
056800             CONTINUE.                                                    
056900 245-EXIT.                                                                
057000     EXIT.                                                                
057100*                                                                         
057200*  STEP 6 - OVERLAP = STRINGDB SET INTERSECT MAPPED-BIOGRID SET,          
057300*  REMAINDERS ARE EACH SET MINUS THE OVERLAP                              
057400 250-COMPUTE-OVERLAP.                                                     
057500     PERFORM 251-BUILD-OVERLAP-AND-SDBONLY THRU 251-EXIT                  
057600             VARYING SP-IDX FROM 1 BY 1 UNTIL                             
057700             SP-IDX > SP-ROW-COUNT.                                       
057800     PERFORM 255-BUILD-BIOONLY THRU 255-EXIT                              
057900             VARYING MB-IDX FROM 1 BY 1 UNTIL                             
058000             MB-IDX > MB-ROW-COUNT.                                       
058100     PERFORM 258-SORT-RESULT-SETS THRU 258-EXIT.                          
058200 250-EXIT.                                                                
058300     EXIT.                                                                
058400*                                                                         
058500 251-BUILD-OVERLAP-AND-SDBONLY.                                           
058600     SET MB-IDX TO 1.                                                     
058700     SEARCH MB-ENTRY                                                      
058800         AT END                                                           
058900             IF SO-ROW-COUNT < PPI-MAX-ROWS                               
059000                 ADD 1 TO SO-ROW-COUNT                                    
059100                 MOVE SP-ID-1(SP-IDX) TO SO-ID-1(SO-ROW-COUNT)            
059200                 MOVE SP-ID-2(SP-IDX) TO SO-ID-2(SO-ROW-COUNT)            
059300         WHEN MB-ID-1(MB-IDX) = SP-ID-1(SP-IDX)                           
059400         AND  MB-ID-2(MB-IDX) = SP-ID-2(SP-IDX)                           
059500             IF OV-ROW-COUNT < PPI-MAX-ROWS                               
059600                 ADD 1 TO OV-ROW-COUNT                                    
059700                 MOVE SP-ID-1(SP-IDX) TO OV-ID-1(OV-ROW-COUNT)            
059800                 MOVE SP-ID-2(SP-IDX) TO OV-ID-2(OV-ROW-COUNT).           
059900 251-EXIT.                                                                
060000     EXIT.                                                                
060100*                                                                         
060200 255-BUILD-BIOONLY.                                                       
060300     SET SP-IDX TO 1.                                                     
060400     SEARCH SP-ENTRY                                                      
060500         AT END                                                           
060600             IF BO-ROW-COUNT < MAP-MAX-ROWS                               
060700                 ADD 1 TO BO-ROW-COUNT                                    
060800                 MOVE MB-ID-1(MB-IDX) TO BO-ID-1(BO-ROW-COUNT)            
060900                 MOVE MB-ID-2(MB-IDX) TO BO-ID-2(BO-ROW-COUNT)            
061000         WHEN SP-ID-1(SP-IDX) = MB-ID-1(MB-IDX)                           
061100         AND  SP-ID-2(SP-IDX) = MB-ID-2(MB-IDX)                           
061200             CONTINUE.                                                    
061300 255-EXIT.                                                                
061400     EXIT.                                                                
061500*                                                                         
061600*  AKOVACS 09/12/99 - BUBBLE-SORTS ALL THREE RESULT SETS BY ID-1  AKO0912 
061700*  THEN ID-2 BEFORE THE OUTPUT PASS, SAME INSERTION-SORT SHAPE    AKO0912 
061800*  THE SAME BUBBLE-SORT SHAPE THIS SHOP USES ANYWHERE IT           AKO0912
061900 258-SORT-RESULT-SETS.                                                    
062000     PERFORM 259-SORT-OVERLAP THRU 259-EXIT                               
062100             VARYING OV-IDX FROM 1 BY 1 UNTIL                             
062200             OV-IDX > OV-ROW-COUNT.                                       
062300     PERFORM 261-SORT-SDBONLY THRU 261-EXIT                               
062400             VARYING SO-IDX FROM 1 BY 1 UNTIL                             
062500             SO-IDX > SO-ROW-COUNT.                                       
062600     PERFORM 263-SORT-BIOONLY THRU 263-EXIT                               
062700             VARYING BO-IDX FROM 1 BY 1 UNTIL                             
062800             BO-IDX > BO-ROW-COUNT.                                       
062900 258-EXIT.                                                                
063000     EXIT.                                                                
063100*                                                                         
063200 259-SORT-OVERLAP.                                                        
063300     PERFORM 260-SORT-OVERLAP-INNER THRU 260-EXIT                         
063400             VARYING WS-SUB FROM 1 BY 1 UNTIL                             
063500             WS-SUB >= OV-ROW-COUNT.                                      
063600 259-EXIT.                                                                
063700     EXIT.                                                                
063800*                                                                         
063900 260-SORT-OVERLAP-INNER.                                                  
064000     IF OV-ID-1(WS-SUB) > OV-ID-1(WS-SUB + 1)                             
064100         MOVE OV-ID-1(WS-SUB) TO WS-SWAP-ENTRY(1:20)                      
064200         MOVE OV-ID-2(WS-SUB) TO WS-SWAP-ENTRY(21:20)                     
064300         MOVE OV-ID-1(WS-SUB + 1) TO OV-ID-1(WS-SUB)                      
064400         MOVE OV-ID-2(WS-SUB + 1) TO OV-ID-2(WS-SUB)                      
064500         MOVE WS-SWAP-ENTRY(1:20) TO OV-ID-1(WS-SUB + 1)                  
064600         MOVE WS-SWAP-ENTRY(21:20) TO OV-ID-2(WS-SUB + 1).                
064700 260-EXIT.                                                                
064800     EXIT.                                                                
064900*                                                                         
065000 261-SORT-SDBONLY.                                                        
065100     PERFORM 262-SORT-SDBONLY-INNER THRU 262-EXIT                         
065200             VARYING WS-SUB FROM 1 BY 1 UNTIL                             
065300             WS-SUB >= SO-ROW-COUNT.                                      
065400 261-EXIT.                                                                
065500     EXIT.                                                                
065600*                                                                         
065700 262-SORT-SDBONLY-INNER.                                                  
065800     IF SO-ID-1(WS-SUB) > SO-ID-1(WS-SUB + 1)                             
065900         MOVE SO-ID-1(WS-SUB) TO WS-SWAP-ENTRY(1:20)                      
066000         MOVE SO-ID-2(WS-SUB) TO WS-SWAP-ENTRY(21:20)                     
066100         MOVE SO-ID-1(WS-SUB + 1) TO SO-ID-1(WS-SUB)                      
066200         MOVE SO-ID-2(WS-SUB + 1) TO SO-ID-2(WS-SUB)                      
066300         MOVE WS-SWAP-ENTRY(1:20) TO SO-ID-1(WS-SUB + 1)                  
066400         MOVE WS-SWAP-ENTRY(21:20) TO SO-ID-2(WS-SUB + 1).                
066500 262-EXIT.                                                                
066600     EXIT.                                                                
066700*                                                                         
066800 263-SORT-BIOONLY.                                                        
066900     PERFORM 264-SORT-BIOONLY-INNER THRU 264-EXIT                         
067000             VARYING WS-SUB FROM 1 BY 1 UNTIL                             
067100             WS-SUB >= BO-ROW-COUNT.                                      
067200 263-EXIT.                                                                
067300     EXIT.                                                                
067400*                                                                         
067500 264-SORT-BIOONLY-INNER.                                                  
067600     IF BO-ID-1(WS-SUB) > BO-ID-1(WS-SUB + 1)                             
067700         MOVE BO-ID-1(WS-SUB) TO WS-SWAP-ENTRY(1:20)                      
067800         MOVE BO-ID-2(WS-SUB) TO WS-SWAP-ENTRY(21:20)                     
067900         MOVE BO-ID-1(WS-SUB + 1) TO BO-ID-1(WS-SUB)                      
068000         MOVE BO-ID-2(WS-SUB + 1) TO BO-ID-2(WS-SUB)                      
068100         MOVE WS-SWAP-ENTRY(1:20) TO BO-ID-1(WS-SUB + 1)                  
068200         MOVE WS-SWAP-ENTRY(21:20) TO BO-ID-2(WS-SUB + 1).                
068300 264-EXIT.                                                                
068400     EXIT.                                                                
068500*                                                                         
068600*  STEP 7 - BUILD THE STRINGDB ID TO UNIPROT ACCESSION MAP                
068700 265-LOAD-UNIPROT-MAP.                                                    
068800     PERFORM 266-READ-ONE-UNIPM THRU 266-EXIT                             
068900             UNTIL NO-MORE-UNIPM.                                         
069000 265-EXIT.                                                                
069100     EXIT.                                                                
069200*                                                                         
069300 266-READ-ONE-UNIPM.                                                      
069400     READ UNIPROT-MAP-FILE INTO WS-UNSTRUNG-LINE                          
069500         AT END                                                           
069600             GO TO 266-EXIT.                                              
069700     ADD 1 TO WS-UNIPM-READ.                                              
069800     UNSTRING WS-UNSTRUNG-LINE DELIMITED BY X"09"                         
069900         INTO SU-TAXON-ID, SU-UNIPROT-FIELD, SU-STRINGDB-ID.              
070000     IF SU-TAXON-ID = WS-TARGET-TAXON                                     
070100         UNSTRING SU-UNIPROT-FIELD DELIMITED BY "|"                       
070200             INTO WS-FIELD-1                                              
070300         IF SU-ROW-COUNT < MAP-MAX-ROWS                                   
070400             ADD 1 TO SU-ROW-COUNT                                        
070500             SET SU-IDX TO SU-ROW-COUNT                                   
070600             MOVE SU-STRINGDB-ID TO SU-ID(SU-IDX)                         
070700             MOVE WS-FIELD-1(1:20) TO SU-ACCESSION(SU-IDX).               
070800 266-EXIT.                                                                
070900     EXIT.                                                                
071000*                                                                         
071100*  STEP 8 - FOR EACH PPI IN OVERLAP, THEN STRINGDB-ONLY, THEN             
071200*  BIOGRID-ONLY (EACH ALREADY SORTED), LOOK UP UNIPROT                    
071300*  ACCESSIONS FOR BOTH SIDES AND WRITE THE OUTPUT CROSS PRODUCT           
071400 270-WRITE-OUTPUT-SETS.                                                   
071500     PERFORM 271-WRITE-ONE-OVERLAP-ROW THRU 271-EXIT                      
071600             VARYING OV-IDX FROM 1 BY 1 UNTIL                             
071700             OV-IDX > OV-ROW-COUNT.                                       
071800     PERFORM 273-WRITE-ONE-SDBONLY-ROW THRU 273-EXIT                      
071900             VARYING SO-IDX FROM 1 BY 1 UNTIL                             
072000             SO-IDX > SO-ROW-COUNT.                                       
072100     PERFORM 275-WRITE-ONE-BIOONLY-ROW THRU 275-EXIT                      
072200             VARYING BO-IDX FROM 1 BY 1 UNTIL                             
072300             BO-IDX > BO-ROW-COUNT.                                       
072400 270-EXIT.                                                                
072500     EXIT.                                                                
072600*                                                                         
072700 271-WRITE-ONE-OVERLAP-ROW.                                               
072800     MOVE OV-ID-1(OV-IDX) TO WS-FIELD-5(1:20).                            
072900     MOVE OV-ID-2(OV-IDX) TO WS-FIELD-6(1:20).                            
073000     MOVE "O" TO WS-OUTPUT-SEL.                                           
073100     PERFORM 500-LOOKUP-AND-WRITE THRU 500-EXIT.                          
073200 271-EXIT.                                                                
073300     EXIT.                                                                
073400*                                                                         
073500 273-WRITE-ONE-SDBONLY-ROW.                                               
073600     MOVE SO-ID-1(SO-IDX) TO WS-FIELD-5(1:20).                            
073700     MOVE SO-ID-2(SO-IDX) TO WS-FIELD-6(1:20).                            
073800     MOVE "S" TO WS-OUTPUT-SEL.                                           
073900     PERFORM 500-LOOKUP-AND-WRITE THRU 500-EXIT.                          
074000 273-EXIT.                                                                
074100     EXIT.                                                                
074200*                                                                         
074300 275-WRITE-ONE-BIOONLY-ROW.                                               
074400     MOVE BO-ID-1(BO-IDX) TO WS-FIELD-5(1:20).                            
074500     MOVE BO-ID-2(BO-IDX) TO WS-FIELD-6(1:20).                            
074600     MOVE "B" TO WS-OUTPUT-SEL.                                           
074700     PERFORM 500-LOOKUP-AND-WRITE THRU 500-EXIT.                          
074800 275-EXIT.                                                                
074900     EXIT.                                                                
075000*                                                                         
075100*  SHARED LOOKUP/WRITE ROUTINE - WS-FIELD-5/6 HOLD THE TWO                
075200*  STRINGDB IDS FOR THE CURRENT ROW, WS-OUTPUT-SEL TELLS                  
075300*  520-WRITE-ONE-COMBO WHICH OF THE THREE OUTPUT FILES TO USE.            
075400 500-LOOKUP-AND-WRITE.                                                    
075500     MOVE ZERO TO WS-TALLY-PTR.                                           
075510     MOVE ZERO TO WS-PIPE-TALLY.                                          
075520     MOVE ZERO TO WS-FIELD6-FOUND-CT.                                     
075600     PERFORM 501-SCAN-UNIPROT-1 THRU 501-EXIT                             
075700             VARYING SU-IDX FROM 1 BY 1 UNTIL                             
075800             SU-IDX > SU-ROW-COUNT.                                       
075810     PERFORM 502-SCAN-FIELD6-ONLY THRU 502-EXIT                           
075820             VARYING SU-IDX FROM 1 BY 1 UNTIL                             
075830             SU-IDX > SU-ROW-COUNT.                                       
075900     IF WS-TALLY-PTR = ZERO                                               
076000         ADD 1 TO WS-UNIPROT-FAIL-CT                                      
076100         MOVE WS-FIELD-5(1:20) TO MAPFAIL-LINE-REC                        
076200         WRITE MAPFAIL-LINE-REC.                                          
076210     IF WS-FIELD6-FOUND-CT = ZERO                                         
076220         ADD 1 TO WS-UNIPROT-FAIL-CT                                      
076230         MOVE WS-FIELD-6(1:20) TO MAPFAIL-LINE-REC                        
076240         WRITE MAPFAIL-LINE-REC.                                          
077400 500-EXIT.                                                                
077500     EXIT.                                                                
077600*    RDELACRUZ 09/15/03 RQ2402 - NESTED SCAN BELOW (SU-IDX         RDC0915
077610*    OUTER, SU-JDX INNER) SO EVERY FIELD-5/FIELD-6 MATCH           RDC0915
077620*    PAIR GETS ITS OWN COMBO ROW INSTEAD OF JUST THE LAST.         RDC0915
077630*    RDELACRUZ 09/22/03 RQ2404 - 502-SCAN-FIELD6-ONLY BELOW        RDC0922
077640*    CHECKS FIELD-6 REGARDLESS OF WHETHER FIELD-5 EVER             RDC0922
077650*    MATCHED, SO A ROW UNMAPPED ON BOTH SIDES LOGS BOTH.           RDC0922
077700 501-SCAN-UNIPROT-1.                                                      
077800     IF SU-ID(SU-IDX) = WS-FIELD-5(1:20)                                  
077900         ADD 1 TO WS-TALLY-PTR                                            
078000         MOVE SU-ACCESSION(SU-IDX) TO WS-FIELD-1(1:20)                    
078010         PERFORM 511-SCAN-UNIPROT-2 THRU 511-EXIT                         
078020                 VARYING SU-JDX FROM 1 BY 1 UNTIL                         
078030                 SU-JDX > SU-ROW-COUNT.                                   
078100 501-EXIT.                                                                
078200     EXIT.                                                                
078210*                                                                         
078220 502-SCAN-FIELD6-ONLY.                                                    
078230     IF SU-ID(SU-IDX) = WS-FIELD-6(1:20)                                  
078240         ADD 1 TO WS-FIELD6-FOUND-CT.                                     
078250 502-EXIT.                                                                
078260     EXIT.                                                                
078300*                                                                         
078400 511-SCAN-UNIPROT-2.                                                      
078500     IF SU-ID(SU-JDX) = WS-FIELD-6(1:20)                                  
078600         ADD 1 TO WS-PIPE-TALLY                                           
078700         MOVE SU-ACCESSION(SU-JDX) TO WS-FIELD-2(1:20)                    
078710         PERFORM 520-WRITE-ONE-COMBO THRU 520-EXIT.                       
078800 511-EXIT.                                                                
078900     EXIT.                                                                
079000*                                                                         
079100 520-WRITE-ONE-COMBO.                                                     
079200     MOVE WS-FIELD-1(1:20) TO OO-UNIPROT-1.                               
079300     MOVE X"09" TO OO-TAB-1.                                              
079400     MOVE WS-FIELD-2(1:20) TO OO-UNIPROT-2.                               
079500     IF OUTPUT-SEL-OVERLAP                                                
079600         WRITE OVERLAP-LINE-REC FROM OVERLAP-OUTPUT-RECORD                
079700         ADD 1 TO WS-OVERLAP-WRITTEN                                      
079800     ELSE IF OUTPUT-SEL-SDBONLY                                           
079900         WRITE STRDBONLY-LINE-REC FROM OVERLAP-OUTPUT-RECORD              
080000         ADD 1 TO WS-STRDBONLY-WRITTEN                                    
080100     ELSE                                                                 
080200         WRITE BIOONLY-LINE-REC FROM OVERLAP-OUTPUT-RECORD                
080300         ADD 1 TO WS-BIOONLY-WRITTEN.                                     
080400 520-EXIT.                                                                
080500     EXIT.                                                                
080600*                                                                         
080700*  STEP 9 - INFORMATIONAL TOTALS ONLY, NOT PART OF THE DATA               
080800*  CONTRACT                                                               
080900 280-DISPLAY-TOTALS.                                                      
081000     DISPLAY "PPI-LINKS READ ............. " WS-LINKS-READ.               
081100     DISPLAY "PPI-ACTIONS READ ........... " WS-ACTIONS-READ.             
081200     DISPLAY "STRINGDB EVIDENCE ROWS ..... " SP-ROW-COUNT.                
081300     DISPLAY "BIOGRID ROWS READ .......... " WS-BIOGRID-READ.             
081400     DISPLAY "BIOGRID SELF-PAIRS OMITTED .. " WS-BIOGRID-SELF-CT.         
081500     DISPLAY "ENTREZ MAP ROWS READ ....... " WS-ENTREZM-READ.             
081600     DISPLAY "MAPPED BIOGRID SELF OMITTED . " WS-MAPPED-SELF-CT.          
081700     DISPLAY "BIOGRID UNMAPPED ENTREZ IDS . " WS-BG-UNMAPPED-CT.          
081800     DISPLAY "UNIPROT MAP ROWS READ ....... " WS-UNIPM-READ.              
081900     DISPLAY "OVERLAP PAIRS WRITTEN ....... " WS-OVERLAP-WRITTEN.         
082000     DISPLAY "STRINGDB-ONLY PAIRS WRITTEN  " WS-STRDBONLY-WRITTEN.        
082100     DISPLAY "BIOGRID-ONLY PAIRS WRITTEN .. " WS-BIOONLY-WRITTEN.         
082200     DISPLAY "UNIPROT MAPPING FAILURES .... " WS-UNIPROT-FAIL-CT.         
082300 280-EXIT.                                                                
082400     EXIT.                                                                
082500*                                                                         
082600 900-CLEANUP.                                                             
082700     IF PPIOVRLP-TRACE-ON                                                 
082800         DISPLAY "PPIOVRLP OUT-STATUS " WS-OUTPUT-STATUS-QUINT.           
082900     CLOSE LINKS-FILE, ACTIONS-FILE, BIOGRID-FILE,                        
083000           ENTREZ-MAP-FILE, UNIPROT-MAP-FILE, OVERLAP-OUT-FILE,           
083100           STRDBONLY-FILE, BIOONLY-FILE, MAPFAIL-FILE,                    
083200           BGMAPFAIL-FILE, SYSOUT.                                        
083300     DISPLAY "******** NORMAL END OF JOB PPIOVRLP ********".              
083400 900-EXIT.                                                                
083500     EXIT.                                                                
083600*                                                                         
083700 1000-ABEND-RTN.                                                          
083800     MOVE "PPIOVRLP" TO ABEND-PGM-ID.                                     
083900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
084000     DISPLAY "*** ABNORMAL END OF JOB-PPIOVRLP ***" UPON CONSOLE.         
084100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
